000100*
000110* Contractor application batch - inter-program calling data.
000120* Passed by ca000 into each of ca010/ca020/ca030/ca040 and
000130* returned with the step's success/total counts filled in.
000140*
000150* 19/10/25 vbc - Created from ACAS wscall.cob pattern.
000160* 27/11/25 vbc - Added Cal-Applicant-Id for single-applic decomp.
000170* 16/01/26 vbc - Added Cal-Score-Sum for ca000 control totals -
000180*                CA-0247.
000190*
000200 01  WS-Calling-Data.
000210     03  Cal-Action          pic x(8).
000220*                            COMPRESS, DECOMPR, SHORLIST, EVAL.
000230     03  Cal-Applicant-Id    pic x(10).
000240*                                 Spaces = run for all applicants.
000250     03  Cal-Term-Code       pic 99.
000260     03  Cal-Success-Count   binary-long unsigned.
000270     03  Cal-Total-Count     binary-long unsigned.
000280     03  Cal-Score-Sum       binary-long unsigned.
000290*                                 Set by ca040 on EVAL, for the
000300*                                 ca000 control totals line.
000310*
