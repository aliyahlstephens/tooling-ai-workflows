000100*
000110* FD for Shortlisted Lead File.
000120* 10/12/25 vbc - Created.
000130*
000140 fd  CA-Lead-File.
000150     copy "wscald.cob".
000160*
