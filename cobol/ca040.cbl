000100******************************************************************
000110*                                                                *
000120*             Evaluation Maintenance And Summary                *
000130*                                                                *
000140******************************************************************
000150*
000160 identification          division.
000170*===============================
000180*
000190      program-id.         ca040.
000200*
000210*    Author.             V B Coen FBCS, FIDM, FIDPM, 02/01/88.
000220*                         For Applewood Computers.
000230*
000240      installation.       Applewood Computers - Contractor Div.
000250*
000260      date-written.       02/01/88.
000270*
000280      date-compiled.
000290*
000300      security.           Copyright (C) 1988-2026 & later, Vincent
000310*                         Bryan Coen.  Distributed under the GNU
000320*                         General Public License.  See the file
000330*                         COPYING for details.
000340*
000350*
000360*    Remarks.            Two entry points, chosen by Cal-Action:
000370*
000380*                         EVAL - reads the evaluation response
000390*                         file, a stream of labelled blocks
000400*                         ("APPLICANT-ID:" followed by up to four
000410*                         "Summary:"/"Score:"/"Issues:"/
000420*                         "Follow-Ups:" lines and a blank
000430*                         separator), applies the defaulting
000440*                         rules of bb050/cc060 and updates the
000450*                         matching applicant's EVAL-SUMMARY,
000460*                         EVAL-SCORE and EVAL-FOLLOW-UP.  The
000470*                         Applicant Master is loaded into a
000480*                         table first since responses can name
000490*                         applicants in any order - see cc020.
000500*
000510*                         EVALRPT - streams the Applicant Master
000520*                         once and appends the evaluation summary
000530*                         section of the run report.
000540*
000550*    Version.            See Prog-Name in ws.
000560*
000570*    Called modules.     None.
000580*
000590*    Error messages used. None.
000600*
000610* Changes:
000620* 02/01/88 vbc -     1.0 Created for the Contractor batch suite.
000630* 11/07/91 vbc -     1.1 Follow-Ups now strips a leading bullet
000640*                        character, was left verbatim - CA-0118.
000650* 19/02/96 vbc -     1.2 Score parsing now accepts two-digit
000660*                        values (was one digit only) so "10"
000670*                        no longer defaults - ref. CA-0233.
000680* 23/09/98 vbc -     1.3 Y2K review - no date handling in this
000690*                        program, nothing to change.
000700* 14/09/25 vbc - 3.3.00 Version update and builds reset.
000710* 12/01/26 vbc -     1.4 Rebuilt against the sequential applicant
000720*                        file, FS-114 - master loaded to a table
000730*                        and rewritten in full, was keyed rewrite.
000740* 15/01/26 vbc -     1.5 Added EVALRPT entry point so ca000 can
000750*                        place the summary block in the run
000760*                        report after its own banner line.
000770* 16/01/26 vbc -     1.6 EVAL now returns Cal-Score-Sum for the
000780*                        ca000 control totals line - CA-0247.
000790*
000800*
000810*************************************************************
000820*
000830* Copyright Notice.
000840* ****************
000850*
000860* These files and programs are part of the Applewood Computers
000870* Contractor Application Processing Batch and is copyright (c)
000880* Vincent B Coen. 1987-2026 and later.
000890*
000900* This program is now free software; you can redistribute
000910* modify it under the terms of the GNU General Public License as
000920* published by the Free Software Foundation; version 3 and
000930* revised for personal usage only and that includes for use within
000940* a business but without repackaging or for Resale in any way.
000950*
000960* ACAS is distributed in the hope that it will be useful, but
000970* WITHOUT ANY WARRANTY; without even the implied warranty of
000980* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000990* GNU General Public License for more details.
001000*
001010*************************************************************
001020*
001030 environment             division.
001040*===============================
001050*
001060 configuration           section.
001070 special-names.
001080     class Num-Class is "0123456789".
001090*
001100 input-output            section.
001110 file-control.
001120     copy "selcaap.cob".
001130     copy "selcaev.cob".
001140     copy "selcarp.cob".
001150*
001160 data                    division.
001170*===============================
001180*
001190 file                    section.
001200*-----------------------
001210     copy "fdcaap.cob".
001220     copy "fdcaev.cob".
001230     copy "fdcarp.cob".
001240*
001250 working-storage         section.
001260*-----------------------
001270 77  Prog-Name           pic x(15) value "CA040 (1.6)".
001280*
001290 77  CA-Appl-Status      pic xx  value "00".
001300 77  CA-Eval-Status      pic xx  value "00".
001310 77  CA-Rpt-Status       pic xx  value "00".
001320*
001330 01  WS-Switches.
001340     03  WS-Appl-Eof-Flag     pic x  value "N".
001350         88  WS-Appl-Eof            value "Y".
001360     03  WS-Eval-Eof-Flag     pic x  value "N".
001370         88  WS-Eval-Eof            value "Y".
001380     03  WS-Block-Status      pic x  value "N".
001390         88  WS-Block-Active        value "Y".
001400     03  WS-Saw-Summary-Flag  pic x  value "N".
001410         88  WS-Saw-Summary         value "Y".
001420     03  WS-Saw-Score-Flag    pic x  value "N".
001430         88  WS-Saw-Score           value "Y".
001440     03  WS-Saw-Issues-Flag   pic x  value "N".
001450         88  WS-Saw-Issues          value "Y".
001460     03  WS-Saw-Followup-Flag pic x  value "N".
001470         88  WS-Saw-Followup        value "Y".
001480     03  WS-Found-Flag        pic x  value "N".
001490         88  WS-Found               value "Y".
001500*
001510 01  WS-Idx              binary-short  unsigned value zero.
001520 01  WS-Ptr              binary-short  unsigned value 1.
001530*
001540*  ------------------------------------------------------------
001550*  Current evaluation-response block being assembled.
001560*  ------------------------------------------------------------
001570 01  WS-Blk-Id           pic x(10).
001580 01  WS-Blk-Summary      pic x(200).
001590 01  WS-Blk-Score        pic 9(2)  value zero.
001600 01  WS-Blk-Followup     pic x(200).
001610*
001620*  Raw/numeric view of a captured score digit pair - reading the
001630*  alphanumeric capture back through the 99 redefinition avoids
001640*  hand-rolled digit arithmetic.
001650 01  WS-Score-Raw        pic x(2)  value "00".
001660 01  WS-Score-Num  redefines WS-Score-Raw   pic 99.
001670*
001680*  ------------------------------------------------------------
001690*  Generic trim working area - leading/trailing blank scan for
001700*  whatever has just been moved into WS-Gen-Field.  The char
001710*  table view is used for the scans and for class testing a
001720*  single captured digit, since this shop never relied on
001730*  reference modification being available on every compiler.
001740*  ------------------------------------------------------------
001750 01  WS-Gen-Field        pic x(200).
001760 01  WS-Gen-Field-Tbl  redefines WS-Gen-Field.
001770     03  WS-Gen-Char         pic x  occurs 200.
001780 01  WS-Gen-Max          binary-short  value zero.
001790 01  WS-Gen-Pos          binary-short  value zero.
001800 01  WS-Gen-Start        binary-short  value 1.
001810 01  WS-Gen-End          binary-short  value 1.
001820 01  WS-Gen-Len          binary-short  value zero.
001830*
001840*  ------------------------------------------------------------
001850*  Applicant Master working table, loaded whole before the
001860*  response file is scanned and rewritten whole afterwards.
001870*  ------------------------------------------------------------
001880 01  WS-Appl-Cnt          binary-long unsigned value zero.
001890 01  WS-Appl-Table.
001900     03  WS-Appl-Entry            occurs 2000
001910                                  indexed by WS-Appl-Idx.
001920         05  WS-Appl-Tbl-Id            pic x(10).
001930         05  WS-Appl-Tbl-Shortlist     pic x(12).
001940         05  WS-Appl-Tbl-Eval-Summary  pic x(200).
001950         05  WS-Appl-Tbl-Eval-Score    pic 9(2).
001960         05  WS-Appl-Tbl-Eval-Followup pic x(200).
001970         05  WS-Appl-Tbl-Compressed    pic x.
001980         05  WS-Appl-Tbl-Filler        pic x(11).
001990 01  WS-Appl-Table-Alpha  redefines WS-Appl-Table.
002000     03  filler               pic x(436)  occurs 2000.
002010*
002020*  ------------------------------------------------------------
002030*  Summary-pass accumulators (EVALRPT).
002040*  ------------------------------------------------------------
002050 01  WS-Appl-Total-Cnt    binary-long unsigned value zero.
002060 01  WS-Eval-Cnt          binary-long unsigned value zero.
002070 01  WS-Total-Score       binary-long unsigned value zero.
002080 01  WS-Avg-Score         pic s9(3)v9  comp-3  value zero.
002090 01  WS-Avg-Edit          pic zz9.9.
002100 01  WS-Cnt-Edit          pic zzzzz9.
002110 01  WS-Score-Label       pic z9.
002120 01  WS-Score-Lbl-Start   binary-short value 1.
002130 01  WS-Cnt-Start         binary-short value 1.
002140 01  WS-Dist-Table.
002150     03  WS-Dist-Cnt          binary-long unsigned  occurs 10.
002160*
002170 copy "wscacal.cob".
002180*
002190 procedure  division using  WS-Calling-Data.
002200*==========================================
002210*
002220 aa000-Main              section.
002230*******************************
002240     if       Cal-Action = "EVAL"
002250              perform bb000-Run-Eval    thru bb000-Exit
002260     end-if.
002270     if       Cal-Action = "EVALRPT"
002280              perform bb900-Print-Summary thru bb900-Exit
002290     end-if.
002300     goback.
002310*
002320 bb000-Run-Eval          section.
002330*******************************
002340     move     zero  to  Cal-Success-Count  Cal-Total-Count
002350                         Cal-Score-Sum.
002360     move     zero  to  WS-Appl-Cnt.
002370     move     spaces to WS-Appl-Table-Alpha.
002380*
002390     open     input  CA-Applicant-File.
002400     read     CA-Applicant-File
002410              at end  set WS-Appl-Eof to true.
002420     perform  cc020-Load-Applicant thru cc020-Exit
002430              until WS-Appl-Eof.
002440     close    CA-Applicant-File.
002450*
002460     move     "N"  to  WS-Block-Status.
002470     open     input  CA-Eval-Resp-File.
002480     read     CA-Eval-Resp-File
002490              at end  set WS-Eval-Eof to true.
002500     perform  bb050-Process-Line thru bb050-Exit
002510              until WS-Eval-Eof.
002520     if       WS-Block-Active
002530              perform cc060-Finalize-Block thru cc060-Exit
002540     end-if.
002550     close    CA-Eval-Resp-File.
002560*
002570     open     output  CA-Applicant-File.
002580     perform  dd080-Write-Applicant thru dd080-Exit
002590              varying WS-Appl-Idx from 1 by 1
002600              until WS-Appl-Idx > WS-Appl-Cnt.
002610     close    CA-Applicant-File.
002620*
002630 bb000-Exit.
002640     exit     section.
002650*
002660 cc020-Load-Applicant    section.
002670*******************************
002680     if       WS-Appl-Cnt < 2000
002690              add 1 to WS-Appl-Cnt
002700              set WS-Appl-Idx to WS-Appl-Cnt
002710              move Appl-Id to WS-Appl-Tbl-Id(WS-Appl-Idx)
002720              move Appl-Shortlist-Stat
002730                           to WS-Appl-Tbl-Shortlist(WS-Appl-Idx)
002740              move Appl-Eval-Summary
002750                        to WS-Appl-Tbl-Eval-Summary(WS-Appl-Idx)
002760              move Appl-Eval-Score
002770                        to WS-Appl-Tbl-Eval-Score(WS-Appl-Idx)
002780              move Appl-Eval-Follow-Up
002790                       to WS-Appl-Tbl-Eval-Followup(WS-Appl-Idx)
002800              move Appl-Compressed-Flg
002810                        to WS-Appl-Tbl-Compressed(WS-Appl-Idx).
002820     read     CA-Applicant-File
002830              at end  set WS-Appl-Eof to true.
002840*
002850 cc020-Exit.
002860     exit     section.
002870*
002880 bb050-Process-Line      section.
002890*******************************
002900     if       CA-Eval-Resp-Line(1:13) = "APPLICANT-ID:"
002910              if    WS-Block-Active
002920                    perform cc060-Finalize-Block thru cc060-Exit
002930              end-if
002940              perform dd050-Start-Block thru dd050-Exit
002950     else
002960       if     CA-Eval-Resp-Line(1:8) = "Summary:"
002970              perform dd060-Parse-Summary thru dd060-Exit
002980       else
002990         if   CA-Eval-Resp-Line(1:6) = "Score:"
003000              perform dd070-Parse-Score thru dd070-Exit
003010         else
003020           if CA-Eval-Resp-Line(1:7) = "Issues:"
003030              set WS-Saw-Issues to true
003040           else
003050             if CA-Eval-Resp-Line(1:11) = "Follow-Ups:"
003060                perform dd090-Parse-Followup thru dd090-Exit
003070             else
003080               if CA-Eval-Resp-Line = spaces
003090                  if WS-Block-Active
003100                     perform cc060-Finalize-Block thru cc060-Exit
003110                  end-if
003120               end-if
003130             end-if
003140           end-if
003150         end-if
003160       end-if
003170     end-if.
003180*
003190 bb050-Exit.
003200     read     CA-Eval-Resp-File
003210              at end  set WS-Eval-Eof to true.
003220     exit     section.
003230*
003240 dd050-Start-Block       section.
003250*******************************
003260     move     CA-Eval-Resp-Line(15:10)  to  WS-Blk-Id.
003270     move     "N"  to  WS-Saw-Summary-Flag   WS-Saw-Score-Flag
003280                        WS-Saw-Issues-Flag   WS-Saw-Followup-Flag.
003290     move     spaces  to  WS-Blk-Summary  WS-Blk-Followup.
003300     move     zero    to  WS-Blk-Score.
003310     set      WS-Block-Active to true.
003320*
003330 dd050-Exit.
003340     exit     section.
003350*
003360 dd060-Parse-Summary     section.
003370*******************************
003380     move     spaces  to  WS-Blk-Summary.
003390     if       CA-Eval-Resp-Line(9:192)  not = spaces
003400              move CA-Eval-Resp-Line(9:192) to WS-Gen-Field
003410              move 192  to  WS-Gen-Max
003420              perform zz080-Find-First-Nonspace thru zz080-Exit
003430              perform zz081-Find-Last-Nonspace  thru zz081-Exit
003440              compute WS-Gen-Len = WS-Gen-End - WS-Gen-Start + 1
003450              move WS-Gen-Field(WS-Gen-Start:WS-Gen-Len)
003460                                           to WS-Blk-Summary
003470     end-if.
003480     set      WS-Saw-Summary to true.
003490*
003500 dd060-Exit.
003510     exit     section.
003520*
003530 dd070-Parse-Score       section.
003540*******************************
003550     move     zero  to  WS-Blk-Score.
003560     move     "00"  to  WS-Score-Raw.
003570     if       CA-Eval-Resp-Line(7:194)  not = spaces
003580              move CA-Eval-Resp-Line(7:194) to WS-Gen-Field
003590              move 194  to  WS-Gen-Max
003600              perform zz080-Find-First-Nonspace thru zz080-Exit
003610              if  WS-Gen-Char(WS-Gen-Start) is Num-Class
003620                  if  WS-Gen-Char(WS-Gen-Start + 1) is Num-Class
003630                      move WS-Gen-Field(WS-Gen-Start:2)
003640                                             to WS-Score-Raw
003650                  else
003660                      move WS-Gen-Char(WS-Gen-Start)
003670                                             to WS-Score-Raw(2:1)
003680                  end-if
003690                  move WS-Score-Num  to  WS-Blk-Score
003700                  if  WS-Blk-Score < 1  or  WS-Blk-Score > 10
003710                      move zero to WS-Blk-Score
003720                  end-if
003730              end-if
003740     end-if.
003750     set      WS-Saw-Score to true.
003760*
003770 dd070-Exit.
003780     exit     section.
003790*
003800 dd090-Parse-Followup    section.
003810*******************************
003820     move     spaces  to  WS-Blk-Followup.
003830     if       CA-Eval-Resp-Line(12:189)  not = spaces
003840              move CA-Eval-Resp-Line(12:189) to WS-Gen-Field
003850              move 189  to  WS-Gen-Max
003860              perform zz080-Find-First-Nonspace thru zz080-Exit
003870              perform zz081-Find-Last-Nonspace  thru zz081-Exit
003880              if  WS-Gen-Char(WS-Gen-Start) = "-"
003890                 or WS-Gen-Char(WS-Gen-Start) = "*"
003900                  add 1 to WS-Gen-Start
003910                  if  WS-Gen-Start <= WS-Gen-Max
003920                      if  WS-Gen-Char(WS-Gen-Start) = space
003930                          add 1 to WS-Gen-Start
003940                      end-if
003950                  end-if
003960              end-if
003970              if  WS-Gen-Start <= WS-Gen-End
003980                  compute WS-Gen-Len =
003990                          WS-Gen-End - WS-Gen-Start + 1
004000                  move WS-Gen-Field(WS-Gen-Start:WS-Gen-Len)
004010                                           to WS-Blk-Followup
004020              end-if
004030     end-if.
004040     set      WS-Saw-Followup to true.
004050*
004060 dd090-Exit.
004070     exit     section.
004080*
004090 cc060-Finalize-Block    section.
004100*******************************
004110     add      1  to  Cal-Total-Count.
004120     if       not WS-Saw-Summary  and  not WS-Saw-Score
004130        and   not WS-Saw-Issues   and  not WS-Saw-Followup
004140              move "Error parsing LLM response" to WS-Blk-Summary
004150              move 5 to WS-Blk-Score
004160              move "Error parsing LLM response" to WS-Blk-Followup
004170     else
004180        if    WS-Blk-Summary = spaces
004190              move "No summary provided" to WS-Blk-Summary
004200        end-if
004210        if    WS-Blk-Score = zero
004220              move 5 to WS-Blk-Score
004230        end-if
004240     end-if.
004250     perform  dd095-Apply-To-Master thru dd095-Exit.
004260     move     "N"  to  WS-Block-Status.
004270*
004280 cc060-Exit.
004290     exit     section.
004300*
004310 dd095-Apply-To-Master   section.
004320*******************************
004330     move     "N"  to  WS-Found-Flag.
004340     perform  ee100-Search-Applicant thru ee100-Exit
004350              varying WS-Appl-Idx from 1 by 1
004360              until WS-Appl-Idx > WS-Appl-Cnt or WS-Found.
004370     if       WS-Found
004380              move WS-Blk-Summary
004390                        to WS-Appl-Tbl-Eval-Summary(WS-Appl-Idx)
004400              move WS-Blk-Score
004410                        to WS-Appl-Tbl-Eval-Score(WS-Appl-Idx)
004420              move WS-Blk-Followup
004430                       to WS-Appl-Tbl-Eval-Followup(WS-Appl-Idx)
004440              add 1 to Cal-Success-Count
004450              add WS-Blk-Score to Cal-Score-Sum
004460     end-if.
004470*
004480 dd095-Exit.
004490     exit     section.
004500*
004510 ee100-Search-Applicant  section.
004520*******************************
004530     if       WS-Appl-Tbl-Id(WS-Appl-Idx) = WS-Blk-Id
004540              move "Y"  to  WS-Found-Flag.
004550*
004560 ee100-Exit.
004570     exit     section.
004580*
004590 dd080-Write-Applicant   section.
004600*******************************
004610     move     spaces  to  CA-Applicant-Record.
004620     move     WS-Appl-Tbl-Id(WS-Appl-Idx)         to Appl-Id.
004630     move     WS-Appl-Tbl-Shortlist(WS-Appl-Idx)
004640                                    to Appl-Shortlist-Stat.
004650     move     WS-Appl-Tbl-Eval-Summary(WS-Appl-Idx)
004660                                    to Appl-Eval-Summary.
004670     move     WS-Appl-Tbl-Eval-Score(WS-Appl-Idx)
004680                                    to Appl-Eval-Score.
004690     move     WS-Appl-Tbl-Eval-Followup(WS-Appl-Idx)
004700                                    to Appl-Eval-Follow-Up.
004710     move     WS-Appl-Tbl-Compressed(WS-Appl-Idx)
004720                                    to Appl-Compressed-Flg.
004730     write    CA-Applicant-Record.
004740*
004750 dd080-Exit.
004760     exit     section.
004770*
004780 bb900-Print-Summary     section.
004790*******************************
004800     move     zero  to  WS-Appl-Total-Cnt  WS-Eval-Cnt
004810                         WS-Total-Score.
004820     perform  cc901-Clear-Dist thru cc901-Exit
004830              varying WS-Idx from 1 by 1 until WS-Idx > 10.
004840*
004850     open     input  CA-Applicant-File.
004860     read     CA-Applicant-File
004870              at end  set WS-Appl-Eof to true.
004880     perform  cc905-Tally-Applicant thru cc905-Exit
004890              until WS-Appl-Eof.
004900     close    CA-Applicant-File.
004910*
004920     if       WS-Eval-Cnt = zero
004930              move zero to WS-Avg-Score
004940     else
004950              divide WS-Total-Score by WS-Eval-Cnt
004960                              giving WS-Avg-Score rounded
004970     end-if.
004980*
004990     open     extend  CA-Report-File.
005000     perform  dd910-Write-Total-Applicants thru dd910-Exit.
005010     perform  dd920-Write-Evaluated        thru dd920-Exit.
005020     perform  dd930-Write-Average          thru dd930-Exit.
005030     perform  dd940-Write-Distribution thru dd940-Exit
005040              varying WS-Idx from 1 by 1 until WS-Idx > 10.
005050     close    CA-Report-File.
005060*
005070 bb900-Exit.
005080     exit     section.
005090*
005100 cc901-Clear-Dist        section.
005110*******************************
005120     move     zero  to  WS-Dist-Cnt (WS-Idx).
005130*
005140 cc901-Exit.
005150     exit     section.
005160*
005170 cc905-Tally-Applicant   section.
005180*******************************
005190     add      1  to  WS-Appl-Total-Cnt.
005200     if       Appl-Eval-Score > zero
005210              add 1 to WS-Eval-Cnt
005220              add Appl-Eval-Score to WS-Total-Score
005230              if Appl-Eval-Score <= 10
005240                 add 1 to WS-Dist-Cnt(Appl-Eval-Score)
005250              end-if
005260     end-if.
005270*
005280 cc905-Exit.
005290     read     CA-Applicant-File
005300              at end  set WS-Appl-Eof to true.
005310     exit     section.
005320*
005330 dd910-Write-Total-Applicants section.
005340*************************************
005350     move     WS-Appl-Total-Cnt  to  WS-Cnt-Edit.
005360     move     WS-Cnt-Edit  to  WS-Gen-Field.
005370     move     6  to  WS-Gen-Max.
005380     perform  zz080-Find-First-Nonspace thru zz080-Exit.
005390     move     spaces  to  CA-Report-Line.
005400     move     1  to  WS-Ptr.
005410     string   "Total applicants: "    delimited by size
005420              WS-Cnt-Edit(WS-Gen-Start:) delimited by size
005430              into CA-Report-Line  with pointer WS-Ptr.
005440     write    CA-Report-Line.
005450*
005460 dd910-Exit.
005470     exit     section.
005480*
005490 dd920-Write-Evaluated   section.
005500*******************************
005510     move     WS-Eval-Cnt  to  WS-Cnt-Edit.
005520     move     WS-Cnt-Edit  to  WS-Gen-Field.
005530     move     6  to  WS-Gen-Max.
005540     perform  zz080-Find-First-Nonspace thru zz080-Exit.
005550     move     spaces  to  CA-Report-Line.
005560     move     1  to  WS-Ptr.
005570     string   "Evaluated: "           delimited by size
005580              WS-Cnt-Edit(WS-Gen-Start:) delimited by size
005590              into CA-Report-Line  with pointer WS-Ptr.
005600     write    CA-Report-Line.
005610*
005620 dd920-Exit.
005630     exit     section.
005640*
005650 dd930-Write-Average     section.
005660*******************************
005670     move     WS-Avg-Score  to  WS-Avg-Edit.
005680     move     WS-Avg-Edit  to  WS-Gen-Field.
005690     move     5  to  WS-Gen-Max.
005700     perform  zz080-Find-First-Nonspace thru zz080-Exit.
005710     move     spaces  to  CA-Report-Line.
005720     move     1  to  WS-Ptr.
005730     string   "Average score: "       delimited by size
005740              WS-Avg-Edit(WS-Gen-Start:) delimited by size
005750              "/10"                    delimited by size
005760              into CA-Report-Line  with pointer WS-Ptr.
005770     write    CA-Report-Line.
005780*
005790 dd930-Exit.
005800     exit     section.
005810*
005820 dd940-Write-Distribution section.
005830*********************************
005840     move     WS-Idx  to  WS-Score-Label.
005850     move     WS-Score-Label  to  WS-Gen-Field.
005860     move     2  to  WS-Gen-Max.
005870     perform  zz080-Find-First-Nonspace thru zz080-Exit.
005880     move     WS-Gen-Start  to  WS-Score-Lbl-Start.
005890*
005900     move     WS-Dist-Cnt(WS-Idx)  to  WS-Cnt-Edit.
005910     move     WS-Cnt-Edit  to  WS-Gen-Field.
005920     move     6  to  WS-Gen-Max.
005930     perform  zz080-Find-First-Nonspace thru zz080-Exit.
005940     move     WS-Gen-Start  to  WS-Cnt-Start.
005950*
005960     move     spaces  to  CA-Report-Line.
005970     move     1  to  WS-Ptr.
005980     string   "Score "  delimited by size
005990              WS-Score-Label(WS-Score-Lbl-Start:)
006000                                       delimited by size
006010              ": "      delimited by size
006020              WS-Cnt-Edit(WS-Cnt-Start:) delimited by size
006030              into CA-Report-Line  with pointer WS-Ptr.
006040     write    CA-Report-Line.
006050*
006060 dd940-Exit.
006070     exit     section.
006080*
006090 zz080-Find-First-Nonspace section.
006100*********************************
006110     move     1  to  WS-Gen-Pos.
006120     perform  zz080a-Scan-Fwd thru zz080a-Exit
006130              varying WS-Gen-Pos from 1 by 1
006140              until WS-Gen-Pos >= WS-Gen-Max
006150                 or WS-Gen-Char (WS-Gen-Pos) not = space.
006160     move     WS-Gen-Pos  to  WS-Gen-Start.
006170*
006180 zz080-Exit.
006190     exit     section.
006200*
006210 zz080a-Scan-Fwd         section.
006220*******************************
006230     continue.
006240*
006250 zz080a-Exit.
006260     exit     section.
006270*
006280 zz081-Find-Last-Nonspace section.
006290*********************************
006300     move     WS-Gen-Max  to  WS-Gen-Pos.
006310     perform  zz081a-Scan-Back thru zz081a-Exit
006320              varying WS-Gen-Pos from WS-Gen-Max by -1
006330              until WS-Gen-Pos < 1
006340                 or WS-Gen-Char (WS-Gen-Pos) not = space.
006350     if       WS-Gen-Pos < 1
006360              move 1 to WS-Gen-End
006370     else
006380              move WS-Gen-Pos to WS-Gen-End.
006390*
006400 zz081-Exit.
006410     exit     section.
006420*
006430 zz081a-Scan-Back        section.
006440*******************************
006450     continue.
006460*
006470 zz081a-Exit.
006480     exit     section.
006490*
