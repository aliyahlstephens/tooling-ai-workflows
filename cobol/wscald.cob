000100*******************************************
000110*                                          *
000120*  Record Definition For Shortlisted       *
000130*      Lead File                          *
000140*     Sequential, appended by ca030        *
000150*******************************************
000160* File size 230 bytes.
000170*
000180* 10/12/25 vbc - Created.
000190*
000200 01  CA-Lead-Record.
000210     03  Lead-Appl-Id        pic x(10).
000220     03  Lead-Score-Reason   pic x(200).
000230     03  Lead-Created-At     pic x(19).
000240*                                 YYYY-MM-DDTHH:MM:SS.
000250     03  filler              pic x(1).
000260*
