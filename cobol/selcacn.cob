000100*
000110* SELECT clause for Consolidated Applicants File.
000120* Sequential, fixed length - one record per compressed
000130*  applicant, rebuilt in full on every compression run.
000140* 30/10/25 vbc - Created.
000150* 03/12/25 vbc - Reworked to sequential, see FS-114.
000160*
000170     select CA-Consolidated-File  assign to "CACONSOL"
000180            organization          sequential
000190            access mode           sequential
000200            file status           CA-Cons-Status.
000210*
