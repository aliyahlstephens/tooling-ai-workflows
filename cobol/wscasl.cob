000100*******************************************
000110*                                          *
000120*  Record Definition For Applicant         *
000130*      Salary Preferences File             *
000140*     Uses Saly-Appl-Id as key             *
000150*******************************************
000160* File size 30 bytes.
000170*
000180* 29/10/25 vbc - Created.
000190* 09/01/26 vbc - Added trailing filler, missed at creation.
000200*
000210 01  CA-Salary-Record.
000220     03  Saly-Appl-Id        pic x(10).
000230     03  Saly-Preferred-Rate pic 9(5)v99  comp-3.
000240     03  Saly-Minimum-Rate   pic 9(5)v99  comp-3.
000250     03  Saly-Currency       pic x(3).
000260*                                 USD, EUR, GBP, CAD, INR, etc.
000270     03  Saly-Avail-Hours    pic 9(3).
000280     03  filler              pic x(6).
000290*
