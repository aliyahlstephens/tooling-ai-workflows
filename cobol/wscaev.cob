000100*******************************************
000110*                                          *
000120*  Record Definition For Evaluation        *
000130*      Response Input File                 *
000140*     Line sequential, read by ca040       *
000150*                                          *
000160*  Block format, one block per applicant:  *
000170*    APPLICANT-ID: nnnnnnnnnn              *
000180*    Summary: text                         *
000190*    Score: n                              *
000200*    Issues: comma list or None            *
000210*    Follow-Ups: text                      *
000220*    <blank line separates blocks>         *
000230*******************************************
000240* 12/12/25 vbc - Created.
000250*
000260 01  CA-Eval-Resp-Line     pic x(200).
000270*
