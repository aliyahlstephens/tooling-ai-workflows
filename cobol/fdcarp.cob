000100*
000110* FD for Run Report (print) File.
000120* 18/10/25 vbc - Created.
000130*
000140 fd  CA-Report-File.
000150     01  CA-Report-Line    pic x(132).
000160*
