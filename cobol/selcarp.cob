000100*
000110* SELECT clause for Run Report (print) File.
000120* 18/10/25 vbc - Created.
000130*
000140     select CA-Report-File  assign to "CARUNRPT"
000150            organization    line sequential
000160            access mode     sequential
000170            file status     CA-Rpt-Status.
000180*
