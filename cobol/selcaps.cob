000100*
000110* SELECT clause for Personal Details File.
000120* Sequential, fixed length - loaded whole into the personal
000130*  details table (bb020-Load-Personal) for keyed lookup.
000140* 29/10/25 vbc - Created.
000150* 03/12/25 vbc - Reworked to sequential, see FS-114.
000160*
000170     select CA-Personal-File  assign to "CAPERSNL"
000180            organization      sequential
000190            access mode       sequential
000200            file status       CA-Prsn-Status.
000210*
