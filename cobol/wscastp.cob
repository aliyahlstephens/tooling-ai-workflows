000100*
000110* Contractor application batch - ca000's own working copy of the
000120* calling-data layout, used to drive each CALL to ca010/ca020/
000130* ca030/ca040 in turn.  Kept as a separate record (not a second
000140* copy of wscacal.cob) since ca000 also holds the caller's own
000150* WS-Calling-Data in its linkage section - same layout, so the
000160* fields line up byte for byte across the CALL, just under this
000170* program's own Stp- names.
000180*
000190* 16/01/26 vbc - Created for ca000 - CA-0247.
000200*
000210 01  WS-Step-Calling-Data.
000220     03  Stp-Action          pic x(8).
000230     03  Stp-Applicant-Id    pic x(10).
000240     03  Stp-Term-Code       pic 99.
000250     03  Stp-Success-Count   binary-long unsigned.
000260     03  Stp-Total-Count     binary-long unsigned.
000270     03  Stp-Score-Sum       binary-long unsigned.
000280*
