000100******************************************************************
000110*                                                                *
000120*                  Shortlist Rules Engine                       *
000130*                                                                *
000140******************************************************************
000150*
000160 identification          division.
000170*===============================
000180*
000190      program-id.         ca030.
000200*
000210*    Author.             V B Coen FBCS, FIDM, FIDPM, 15/12/87.
000220*                         For Applewood Computers.
000230*
000240      installation.       Applewood Computers - Contractor Div.
000250*
000260      date-written.       15/12/87.
000270*
000280      date-compiled.
000290*
000300      security.           Copyright (C) 1987-2026 & later, Vincent
000310*                         Bryan Coen.  Distributed under the GNU
000320*                         General Public License.  See the file
000330*                         COPYING for details.
000340*
000350*
000360*    Remarks.            Two entry points, chosen by Cal-Action:
000370*
000380*                         SHORLIST - walks the Applicant Master in
000390*                         its own sequence, matching each record
000400*                         against the Consolidated file, which
000410*                         carries the same key sequence (it is
000420*                         built from the master by ca010) but may
000430*                         be missing entries for applicants that
000440*                         failed compression.  A simple balanced
000450*                         match, not a keyed read, is used - see
000460*                         bb050.  Applies the experience,
000470*                         compensation and location criteria and
000480*                         appends a lead record for every
000490*                         applicant that passes all three.
000500*
000510*                         LEADRPT - reads back the Shortlisted
000520*                         Leads file and appends the shortlist
000530*                         section of the run report.
000540*
000550*                         ca004 is called to turn a YYYY-MM-DD
000560*                         text date into a serial day count, since
000570*                         this compiler's run-time carries no Date
000580*                         intrinsic FUNCTIONs.
000590*
000600*    Version.            See Prog-Name in ws.
000610*
000620*    Called modules.     ca004.
000630*
000640*    Error messages used. None.
000650*
000660* Changes:
000670* 15/12/87 vbc -     1.0 Created for the Contractor batch suite.
000680* 22/06/90 vbc -     1.1 Tier-1 detection widened to scan every
000690*                        experience row, was first row only.
000700*                        Raised by Sales after a complaint.
000710* 04/03/94 vbc -     1.2 Currency table now loaded at run start
000720*                        from wscarul, was four IF statements.
000730*                        See also ca-rule-table change, same date.
000740* 17/09/98 vbc -     1.3 Y2K review - dates parsed as full CCYY,
000750*                        no century windowing used anywhere here.
000760* 09/05/02 vbc -     1.4 Reason string now built with STRING and
000770*                        POINTER, replacing a chain of in-line
000780*                        concatenations that mis-counted trailing
000790*                        blanks on short locations - ref. CA-0447.
000800* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000810* 10/12/25 vbc -     1.5 Rebuilt against the sequential applicant
000820*                        and consolidated files, FS-114 - master
000830*                        and consolidated read in parallel rather
000840*                        than read-by-key.
000850* 14/01/26 vbc -     1.6 Added LEADRPT entry point so ca000 can
000860*                        place the shortlist detail block after
000870*                        its own success-count banner line.
000880*
000890*
000900*************************************************************
000910*
000920* Copyright Notice.
000930* ****************
000940*
000950* These files and programs are part of the Applewood Computers
000960* Contractor Application Processing Batch and is copyright (c)
000970* Vincent B Coen. 1987-2026 and later.
000980*
000990* This program is now free software; you can redistribute
001000* modify it under the terms of the GNU General Public License as
001010* published by the Free Software Foundation; version 3 and
001020* revised for personal usage only and that includes for use within
001030* a business but without repackaging or for Resale in any way.
001040*
001050* ACAS is distributed in the hope that it will be useful, but
001060* WITHOUT ANY WARRANTY; without even the implied warranty of
001070* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001080* GNU General Public License for more details.
001090*
001100*************************************************************
001110*
001120 environment             division.
001130*===============================
001140*
001150 configuration           section.
001160 special-names.
001170     class Num-Class is "0123456789".
001180*
001190 input-output            section.
001200 file-control.
001210     copy "selcaap.cob".
001220     copy "selcacn.cob".
001230     copy "selcald.cob".
001240     copy "selcarp.cob".
001250*
001260 data                    division.
001270*===============================
001280*
001290 file                    section.
001300*-----------------------
001310     copy "fdcaap.cob".
001320     copy "fdcacn.cob".
001330     copy "fdcald.cob".
001340     copy "fdcarp.cob".
001350*
001360 working-storage         section.
001370*-----------------------
001380 77  Prog-Name           pic x(15) value "CA030 (1.6)".
001390*
001400 77  CA-Appl-Status      pic xx  value "00".
001410 77  CA-Cons-Status      pic xx  value "00".
001420 77  CA-Lead-Status      pic xx  value "00".
001430 77  CA-Rpt-Status       pic xx  value "00".
001440*
001450 01  WS-Switches.
001460     03  WS-Appl-Eof-Flag    pic x  value "N".
001470         88  WS-Appl-Eof           value "Y".
001480     03  WS-Cons-Eof-Flag    pic x  value "N".
001490         88  WS-Cons-Eof           value "Y".
001500     03  WS-Lead-Eof-Flag    pic x  value "N".
001510         88  WS-Lead-Eof           value "Y".
001520     03  WS-Tier1-Flag       pic x  value "N".
001530         88  WS-Tier1-Found        value "Y".
001540     03  WS-Exp-Qualified    pic x  value "N".
001550         88  WS-Exp-OK             value "Y".
001560     03  WS-Comp-Qualified   pic x  value "N".
001570         88  WS-Comp-OK            value "Y".
001580     03  WS-Loc-Qualified    pic x  value "N".
001590         88  WS-Loc-OK             value "Y".
001600     03  WS-Shortlist-Flag   pic x  value "N".
001610         88  WS-Shortlisted        value "Y".
001620     03  WS-Found-Currency   pic x  value "N".
001630*
001640 01  WS-Sub                  binary-short unsigned value zero.
001650 01  WS-Idx                  binary-short unsigned value zero.
001660 01  WS-Tally                binary-short unsigned value zero.
001670 01  WS-Ptr                  binary-short unsigned value 1.
001680*
001690*  ------------------------------------------------------------
001700*  Experience-years accumulation for the applicant in hand.
001710*  ------------------------------------------------------------
001720 01  WS-Years-Total          pic s9(3)v99  comp-3  value zero.
001730 01  WS-Days-Total           binary-long           value zero.
001740 01  WS-Days-One             binary-long           value zero.
001750 01  WS-Serial-Start         binary-long           value zero.
001760 01  WS-Serial-End           binary-long           value zero.
001770 01  WS-Valid-Start          pic x  value "N".
001780 01  WS-Valid-End            pic x  value "N".
001790 01  WS-Upper-End-Date       pic x(10).
001800*
001810 01  WS-Date-Bin-Start       pic 9(8)  value zero.
001820 01  WS-Date-Start-Grp  redefines WS-Date-Bin-Start.
001830     03  WS-Ds-Ccyy          pic 9(4).
001840     03  WS-Ds-Mm            pic 99.
001850     03  WS-Ds-Dd            pic 99.
001860*
001870 01  WS-Date-Bin-End         pic 9(8)  value zero.
001880 01  WS-Date-End-Grp  redefines WS-Date-Bin-End.
001890     03  WS-De-Ccyy          pic 9(4).
001900     03  WS-De-Mm            pic 99.
001910     03  WS-De-Dd            pic 99.
001920*
001930*  ------------------------------------------------------------
001940*  Compensation check working fields.
001950*  ------------------------------------------------------------
001960 01  WS-USD-Rate             pic 9(5)v99   comp-3  value zero.
001970 01  WS-Currency-Factor      pic 9v9999    comp-3  value zero.
001980 01  WS-Upper-Company        pic x(30).
001990 01  WS-Upper-Location       pic x(20).
002000*
002010*  ------------------------------------------------------------
002020*  Reason-string assembly.
002030*  ------------------------------------------------------------
002040 01  WS-Reason-1             pic x(70).
002050 01  WS-Reason-1-Len         binary-short  value zero.
002060 01  WS-Reason-2             pic x(90).
002070 01  WS-Reason-2-Len         binary-short  value zero.
002080 01  WS-Reason-3             pic x(40).
002090 01  WS-Reason-3-Len         binary-short  value zero.
002100*
002110 01  WS-Years-Disp           pic 9(3)v9    comp-3  value zero.
002120 01  WS-Years-Edit           pic zz9.9.
002130 01  WS-Years-Start          binary-short  value 1.
002140 01  WS-USD-Disp             pic 9(5)      comp-3  value zero.
002150 01  WS-USD-Edit             pic zzzz9.
002160 01  WS-USD-Start            binary-short  value 1.
002170 01  WS-Hours-Edit           pic zz9.
002180 01  WS-Hours-Start          binary-short  value 1.
002190 01  WS-Loc-End              binary-short  value 1.
002200*
002210*  Generic trim working area, shared across each of the above -
002220*  results are copied out to the dedicated -Start/-End items
002230*  above before the area is reused for the next field.
002240 01  WS-Gen-Field            pic x(200).
002250 01  WS-Gen-Max              binary-short  value zero.
002260 01  WS-Gen-Pos              binary-short  value zero.
002270 01  WS-Gen-Start            binary-short  value 1.
002280 01  WS-Gen-End              binary-short  value 1.
002290*
002300*  ------------------------------------------------------------
002310*  Run timestamp, built once, stamped on every lead this run.
002320*  ------------------------------------------------------------
002330 01  WS-Run-Stamp.
002340     03  WS-Rs-Ccyy          pic 9(4).
002350     03  WS-Rs-Mm            pic 99.
002360     03  WS-Rs-Dd            pic 99.
002370 01  WS-Run-Stamp9  redefines WS-Run-Stamp   pic 9(8).
002380*
002390 01  WS-Run-Clock.
002400     03  WS-Rc-Hh            pic 99.
002410     03  WS-Rc-Min           pic 99.
002420     03  WS-Rc-Ss            pic 99.
002430     03  WS-Rc-Hsec          pic 99.
002440 01  WS-Run-Clock9  redefines WS-Run-Clock   pic 9(8).
002450*
002460*  ------------------------------------------------------------
002470*  Lead table for the LEADRPT summary pass.
002480*  ------------------------------------------------------------
002490 01  WS-Lead-Cnt             binary-long unsigned value zero.
002500 01  WS-Lead-Cnt-Edit        pic zzzz9.
002510 01  WS-Lead-Table.
002520     03  WS-Lead-Entry           occurs 2000
002530                                 indexed by WS-Lead-Idx.
002540         05  WS-Lead-Id          pic x(10).
002550         05  WS-Lead-Reason      pic x(200).
002560*
002570 copy "wscarul.cob".
002580 copy "wscacal.cob".
002590*
002600 procedure  division using  WS-Calling-Data.
002610*==========================================
002620*
002630 aa000-Main              section.
002640*******************************
002650     if       Cal-Action = "SHORLIST"
002660              perform bb000-Run-Shortlist thru bb000-Exit
002670     end-if.
002680     if       Cal-Action = "LEADRPT"
002690              perform bb900-Print-Leads   thru bb900-Exit
002700     end-if.
002710     goback.
002720*
002730 bb000-Run-Shortlist     section.
002740*******************************
002750     move     zero  to  Cal-Success-Count  Cal-Total-Count.
002760     perform  bb005-Init-Tables  thru bb005-Exit.
002770     accept   WS-Run-Stamp9  from date YYYYMMDD.
002780     accept   WS-Run-Clock9  from time.
002790*
002800     open     i-o    CA-Applicant-File.
002810     open     input  CA-Consolidated-File.
002820     open     extend CA-Lead-File.
002830*
002840     read     CA-Consolidated-File
002850              at end  set WS-Cons-Eof to true.
002860     read     CA-Applicant-File
002870              at end  set WS-Appl-Eof to true.
002880     perform  bb050-Evaluate-Applicant thru bb050-Exit
002890              until WS-Appl-Eof.
002900*
002910     close    CA-Applicant-File  CA-Consolidated-File
002920              CA-Lead-File.
002930*
002940 bb000-Exit.
002950     exit     section.
002960*
002970 bb005-Init-Tables       section.
002980*******************************
002990     move     CA-Rule-Tier1-Redef  to  Rul-Tier1-Table.
003000     move     CA-Rule-Loc-Redef    to  Rul-Location-Table.
003010*
003020     move     "EUR"  to  Rul-Currency-Code   (1).
003030     move     1.1000 to  Rul-Currency-Factor (1).
003040     move     "GBP"  to  Rul-Currency-Code   (2).
003050     move     1.3000 to  Rul-Currency-Factor (2).
003060     move     "CAD"  to  Rul-Currency-Code   (3).
003070     move     0.7500 to  Rul-Currency-Factor (3).
003080     move     "INR"  to  Rul-Currency-Code   (4).
003090     move     0.0120 to  Rul-Currency-Factor (4).
003100     move     "USD"  to  Rul-Currency-Code   (5).
003110     move     1.0000 to  Rul-Currency-Factor (5).
003120*
003130 bb005-Exit.
003140     exit     section.
003150*
003160 bb050-Evaluate-Applicant section.
003170*********************************
003180     add      1  to  Cal-Total-Count.
003190*
003200     if       WS-Cons-Eof
003210        or    Cons-Appl-Id not = Appl-Id
003220              move "ERROR"   to  Appl-Shortlist-Stat
003230              rewrite CA-Applicant-Record
003240              go to bb050-Exit.
003250*
003260*  The buffered consolidated record is this applicant's own -
003270*  fall through and apply the rules against it.
003280     perform  cc050-Evaluate-Rules  thru  cc050-Exit.
003290*
003300     if       WS-Shortlisted
003310              move "SHORTLISTED" to Appl-Shortlist-Stat
003320              perform cc090-Write-Lead thru cc090-Exit
003330              add 1 to Cal-Success-Count
003340     else
003350              move "PENDING"     to Appl-Shortlist-Stat
003360     end-if.
003370     rewrite  CA-Applicant-Record.
003380     read     CA-Consolidated-File
003390              at end  set WS-Cons-Eof to true.
003400*
003410 bb050-Exit.
003420     read     CA-Applicant-File
003430              at end  set WS-Appl-Eof to true.
003440     exit     section.
003450*
003460 cc050-Evaluate-Rules    section.
003470*******************************
003480     move     "N"  to  WS-Tier1-Flag     WS-Exp-Qualified
003490                        WS-Comp-Qualified WS-Loc-Qualified
003500                        WS-Shortlist-Flag.
003510     move     zero to  WS-Days-Total.
003520*
003530     perform  dd050-Exp-Entry thru dd050-Exit
003540              varying WS-Sub from 1 by 1
003550              until WS-Sub > Cons-Experience-Cnt.
003560*
003570     divide   WS-Days-Total by Rul-Days-Per-Year
003580                              giving WS-Years-Total.
003590     if       WS-Years-Total >= Rul-Min-Exp-Years
003600        or    WS-Tier1-Found
003610              set WS-Exp-OK to true.
003620*
003630     perform  ee060-Find-Currency thru ee060-Exit.
003640     multiply WS-Currency-Factor by Cons-Preferred-Rate
003650                              giving WS-USD-Rate.
003660     if       WS-USD-Rate  not >  Rul-Max-USD-Rate
003670        and   Cons-Avail-Hours  not <  Rul-Min-Avail-Hours
003680              set WS-Comp-OK to true.
003690*
003700     move     Cons-Location  to  WS-Upper-Location.
003710     inspect  WS-Upper-Location converting
003720              "abcdefghijklmnopqrstuvwxyz"
003730           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003740     perform  ff070-Check-Location thru ff070-Exit
003750              varying WS-Idx from 1 by 1
003760              until WS-Idx > 5 or WS-Loc-OK.
003770*
003780     if       WS-Exp-OK and WS-Comp-OK and WS-Loc-OK
003790              set WS-Shortlisted to true.
003800*
003810     perform  gg080-Build-Reason thru gg080-Exit.
003820*
003830 cc050-Exit.
003840     exit     section.
003850*
003860 dd050-Exp-Entry         section.
003870*******************************
003880     move     Cons-Expr-Start-Date (WS-Sub)(1:4) to WS-Ds-Ccyy.
003890     move     Cons-Expr-Start-Date (WS-Sub)(6:2) to WS-Ds-Mm.
003900     move     Cons-Expr-Start-Date (WS-Sub)(9:2) to WS-Ds-Dd.
003910*
003920     move     Cons-Expr-End-Date (WS-Sub) to WS-Upper-End-Date.
003930     inspect  WS-Upper-End-Date converting
003940              "abcdefghijklmnopqrstuvwxyz"
003950           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003960     if       WS-Upper-End-Date = spaces
003970        or    WS-Upper-End-Date = "PRESENT"
003980              move WS-Rs-Ccyy to WS-De-Ccyy
003990              move WS-Rs-Mm   to WS-De-Mm
004000              move WS-Rs-Dd   to WS-De-Dd
004010     else
004020              move Cons-Expr-End-Date(WS-Sub)(1:4) to WS-De-Ccyy
004030              move Cons-Expr-End-Date(WS-Sub)(6:2) to WS-De-Mm
004040              move Cons-Expr-End-Date(WS-Sub)(9:2) to WS-De-Dd
004050     end-if.
004060*
004070     call     "ca004" using WS-Date-Bin-Start
004080                            WS-Serial-Start
004090                            WS-Valid-Start.
004100     call     "ca004" using WS-Date-Bin-End
004110                            WS-Serial-End
004120                            WS-Valid-End.
004130*
004140     if       WS-Valid-Start = "Y"  and  WS-Valid-End = "Y"
004150              compute WS-Days-One =
004160                      WS-Serial-End - WS-Serial-Start
004170              if WS-Days-One < zero
004180                 move zero to WS-Days-One
004190              end-if
004200              add WS-Days-One to WS-Days-Total
004210     end-if.
004220*
004230     move     Cons-Expr-Company(WS-Sub) to WS-Upper-Company.
004240     inspect  WS-Upper-Company converting
004250              "abcdefghijklmnopqrstuvwxyz"
004260           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004270     perform  ee055-Check-Tier1 thru ee055-Exit
004280              varying WS-Idx from 1 by 1
004290              until WS-Idx > 7 or WS-Tier1-Found.
004300*
004310 dd050-Exit.
004320     exit     section.
004330*
004340 ee055-Check-Tier1       section.
004350*******************************
004360     move     zero  to  WS-Tally.
004370     inspect  WS-Upper-Company tallying WS-Tally for all
004380              Rul-Tier1-Company (WS-Idx)
004390                        (1:Rul-Tier1-Len(WS-Idx)).
004400     if       WS-Tally > zero
004410              set WS-Tier1-Found to true.
004420*
004430 ee055-Exit.
004440     exit     section.
004450*
004460 ee060-Find-Currency     section.
004470*******************************
004480     move     1.0000  to  WS-Currency-Factor.
004490     move     "N"     to  WS-Found-Currency.
004500     perform  gg065-Match-Currency thru gg065-Exit
004510              varying WS-Idx from 1 by 1
004520              until WS-Idx > 5 or WS-Found-Currency = "Y".
004530*
004540 ee060-Exit.
004550     exit     section.
004560*
004570 gg065-Match-Currency    section.
004580*******************************
004590     if       Rul-Currency-Code (WS-Idx) = Cons-Currency
004600              move Rul-Currency-Factor(WS-Idx)
004610                                      to WS-Currency-Factor
004620              move "Y" to WS-Found-Currency.
004630*
004640 gg065-Exit.
004650     exit     section.
004660*
004670 ff070-Check-Location    section.
004680*******************************
004690     move     zero  to  WS-Tally.
004700     inspect  WS-Upper-Location tallying WS-Tally for all
004710              Rul-Eligible-Location (WS-Idx)
004720                        (1:Rul-Loc-Len(WS-Idx)).
004730     if       WS-Tally > zero
004740              set WS-Loc-OK to true.
004750*
004760 ff070-Exit.
004770     exit     section.
004780*
004790 gg080-Build-Reason      section.
004800*******************************
004810     compute  WS-Years-Disp rounded = WS-Years-Total.
004820     move     WS-Years-Disp  to  WS-Years-Edit.
004830     move     WS-Years-Edit  to  WS-Gen-Field.
004840     move     5  to  WS-Gen-Max.
004850     perform  zz080-Find-First-Nonspace thru zz080-Exit.
004860     move     WS-Gen-Start  to  WS-Years-Start.
004870*
004880     compute  WS-USD-Disp   rounded = WS-USD-Rate.
004890     move     WS-USD-Disp    to  WS-USD-Edit.
004900     move     WS-USD-Edit    to  WS-Gen-Field.
004910     move     5  to  WS-Gen-Max.
004920     perform  zz080-Find-First-Nonspace thru zz080-Exit.
004930     move     WS-Gen-Start  to  WS-USD-Start.
004940*
004950     move     Cons-Avail-Hours  to  WS-Hours-Edit.
004960     move     WS-Hours-Edit  to  WS-Gen-Field.
004970     move     3  to  WS-Gen-Max.
004980     perform  zz080-Find-First-Nonspace thru zz080-Exit.
004990     move     WS-Gen-Start  to  WS-Hours-Start.
005000*
005010     move     WS-Upper-Location  to  WS-Gen-Field.
005020     move     20  to  WS-Gen-Max.
005030     perform  zz081-Find-Last-Nonspace thru zz081-Exit.
005040     move     WS-Gen-End  to  WS-Loc-End.
005050*
005060     perform  gg081-Build-Exp-Clause   thru gg081-Exit.
005070     perform  gg082-Build-Comp-Clause  thru gg082-Exit.
005080     perform  gg083-Build-Loc-Clause   thru gg083-Exit.
005090*
005100     move     spaces  to  Lead-Score-Reason.
005110     move     1  to  WS-Ptr.
005120     string   WS-Reason-1 (1:WS-Reason-1-Len)  delimited by size
005130              " | "                            delimited by size
005140              WS-Reason-2 (1:WS-Reason-2-Len)  delimited by size
005150              " | "                            delimited by size
005160              WS-Reason-3 (1:WS-Reason-3-Len)  delimited by size
005170              into Lead-Score-Reason
005180              with pointer WS-Ptr.
005190*
005200 gg080-Exit.
005210     exit     section.
005220*
005230 gg081-Build-Exp-Clause  section.
005240*******************************
005250     move     spaces  to  WS-Reason-1.
005260     move     1  to  WS-Ptr.
005270     if       WS-Tier1-Found
005280              string "Has tier-1 company experience"
005290                     delimited by size
005300                     into WS-Reason-1  with pointer WS-Ptr
005310     else
005320        if    WS-Exp-OK
005330              string "Has "                     delimited by size
005340                     WS-Years-Edit(WS-Years-Start:)
005350                                                 delimited by size
005360                     " years of experience"      delimited by size
005370                     into WS-Reason-1  with pointer WS-Ptr
005380        else
005390              string "Insufficient experience ("
005400                                             delimited by size
005410                     WS-Years-Edit(WS-Years-Start:)
005420                                             delimited by size
005430                     " years)"               delimited by size
005440                     into WS-Reason-1  with pointer WS-Ptr
005450        end-if
005460     end-if.
005470     compute  WS-Reason-1-Len = WS-Ptr - 1.
005480*
005490 gg081-Exit.
005500     exit     section.
005510*
005520 gg082-Build-Comp-Clause section.
005530*******************************
005540     move     spaces  to  WS-Reason-2.
005550     move     1  to  WS-Ptr.
005560     if       WS-Comp-OK
005570              string "Rate $"             delimited by size
005580                     WS-USD-Edit(WS-USD-Start:)
005590                                          delimited by size
005600                     "/hr USD, "          delimited by size
005610                     WS-Hours-Edit(WS-Hours-Start:)
005620                                          delimited by size
005630                     " hrs/week available"
005640                                          delimited by size
005650                     into WS-Reason-2  with pointer WS-Ptr
005660     else
005670              string "Rate too high ($"   delimited by size
005680                     WS-USD-Edit(WS-USD-Start:)
005690                                          delimited by size
005700                     "/hr) or insufficient availability ("
005710                                          delimited by size
005720                     WS-Hours-Edit(WS-Hours-Start:)
005730                                          delimited by size
005740                     " hrs/week)"         delimited by size
005750                     into WS-Reason-2  with pointer WS-Ptr
005760     end-if.
005770     compute  WS-Reason-2-Len = WS-Ptr - 1.
005780*
005790 gg082-Exit.
005800     exit     section.
005810*
005820 gg083-Build-Loc-Clause  section.
005830*******************************
005840     move     spaces  to  WS-Reason-3.
005850     move     1  to  WS-Ptr.
005860     if       WS-Loc-OK
005870              string "Located in "  delimited by size
005880                     WS-Upper-Location(1:WS-Loc-End)
005890                                    delimited by size
005900                     into WS-Reason-3  with pointer WS-Ptr
005910     else
005920              string "Location "    delimited by size
005930                     WS-Upper-Location(1:WS-Loc-End)
005940                                    delimited by size
005950                     " not eligible" delimited by size
005960                     into WS-Reason-3  with pointer WS-Ptr
005970     end-if.
005980     compute  WS-Reason-3-Len = WS-Ptr - 1.
005990*
006000 gg083-Exit.
006010     exit     section.
006020*
006030 cc090-Write-Lead        section.
006040*******************************
006050     move     spaces      to  CA-Lead-Record.
006060     move     Appl-Id     to  Lead-Appl-Id.
006070     move     WS-Rs-Ccyy  to  Lead-Created-At (1:4).
006080     move     "-"         to  Lead-Created-At (5:1).
006090     move     WS-Rs-Mm    to  Lead-Created-At (6:2).
006100     move     "-"         to  Lead-Created-At (8:1).
006110     move     WS-Rs-Dd    to  Lead-Created-At (9:2).
006120     move     "T"         to  Lead-Created-At (11:1).
006130     move     WS-Rc-Hh    to  Lead-Created-At (12:2).
006140     move     ":"         to  Lead-Created-At (14:1).
006150     move     WS-Rc-Min   to  Lead-Created-At (15:2).
006160     move     ":"         to  Lead-Created-At (17:1).
006170     move     WS-Rc-Ss    to  Lead-Created-At (18:2).
006180     write    CA-Lead-Record.
006190*
006200 cc090-Exit.
006210     exit     section.
006220*
006230 bb900-Print-Leads       section.
006240*******************************
006250     move     zero  to  WS-Lead-Cnt.
006260     open     input   CA-Lead-File.
006270     read     CA-Lead-File
006280              at end  set WS-Lead-Eof to true.
006290     perform  cc910-Store-Lead thru cc910-Exit
006300              until WS-Lead-Eof.
006310     close    CA-Lead-File.
006320*
006330     open     extend  CA-Report-File.
006340     perform  dd910-Write-Total-Line thru dd910-Exit.
006350     perform  dd920-Write-Lead-Line  thru dd920-Exit
006360              varying WS-Lead-Idx from 1 by 1
006370              until WS-Lead-Idx > WS-Lead-Cnt.
006380     close    CA-Report-File.
006390*
006400 bb900-Exit.
006410     exit     section.
006420*
006430 cc910-Store-Lead        section.
006440*******************************
006450     if       WS-Lead-Cnt < 2000
006460              add 1 to WS-Lead-Cnt
006470              set WS-Lead-Idx to WS-Lead-Cnt
006480              move Lead-Appl-Id     to WS-Lead-Id    (WS-Lead-Idx)
006490              move Lead-Score-Reason
006500                                to WS-Lead-Reason(WS-Lead-Idx).
006510     read     CA-Lead-File
006520              at end  set WS-Lead-Eof to true.
006530*
006540 cc910-Exit.
006550     exit     section.
006560*
006570 dd910-Write-Total-Line  section.
006580*******************************
006590     move     WS-Lead-Cnt    to  WS-Lead-Cnt-Edit.
006600     move     WS-Lead-Cnt-Edit to WS-Gen-Field.
006610     move     5  to  WS-Gen-Max.
006620     perform  zz080-Find-First-Nonspace thru zz080-Exit.
006630     move     spaces  to  CA-Report-Line.
006640     move     1  to  WS-Ptr.
006650     string   "Total shortlisted leads: "  delimited by size
006660              WS-Lead-Cnt-Edit(WS-Gen-Start:)  delimited by size
006670              into CA-Report-Line  with pointer WS-Ptr.
006680     write    CA-Report-Line.
006690*
006700 dd910-Exit.
006710     exit     section.
006720*
006730 dd920-Write-Lead-Line   section.
006740*******************************
006750     move     WS-Lead-Reason (WS-Lead-Idx)  to  WS-Gen-Field.
006760     move     200  to  WS-Gen-Max.
006770     perform  zz081-Find-Last-Nonspace thru zz081-Exit.
006780     move     spaces  to  CA-Report-Line.
006790     move     1  to  WS-Ptr.
006800     string   "- "                    delimited by size
006810              WS-Lead-Id (WS-Lead-Idx)  delimited by space
006820              ": "                    delimited by size
006830              WS-Lead-Reason (WS-Lead-Idx) (1:WS-Gen-End)
006840                                      delimited by size
006850              into CA-Report-Line  with pointer WS-Ptr.
006860     write    CA-Report-Line.
006870*
006880 dd920-Exit.
006890     exit     section.
006900*
006910 zz080-Find-First-Nonspace section.
006920*********************************
006930     move     1  to  WS-Gen-Pos.
006940     perform  zz080a-Scan-Fwd thru zz080a-Exit
006950              varying WS-Gen-Pos from 1 by 1
006960              until WS-Gen-Pos >= WS-Gen-Max
006970                 or WS-Gen-Field (WS-Gen-Pos:1) not = space.
006980     move     WS-Gen-Pos  to  WS-Gen-Start.
006990*
007000 zz080-Exit.
007010     exit     section.
007020*
007030 zz080a-Scan-Fwd         section.
007040*******************************
007050     continue.
007060*
007070 zz080a-Exit.
007080     exit     section.
007090*
007100 zz081-Find-Last-Nonspace section.
007110*********************************
007120     move     WS-Gen-Max  to  WS-Gen-Pos.
007130     perform  zz081a-Scan-Back thru zz081a-Exit
007140              varying WS-Gen-Pos from WS-Gen-Max by -1
007150              until WS-Gen-Pos < 1
007160                 or WS-Gen-Field (WS-Gen-Pos:1) not = space.
007170     if       WS-Gen-Pos < 1
007180              move 1 to WS-Gen-End
007190     else
007200              move WS-Gen-Pos to WS-Gen-End.
007210*
007220 zz081-Exit.
007230     exit     section.
007240*
007250 zz081a-Scan-Back        section.
007260*******************************
007270     continue.
007280*
007290 zz081a-Exit.
007300     exit     section.
007310*
