000100*
000110* SELECT clause for Salary Preferences File.
000120* Sequential, fixed length - loaded whole into the salary
000130*  table (bb040-Load-Salary) for keyed lookup.
000140* 29/10/25 vbc - Created.
000150* 03/12/25 vbc - Reworked to sequential, see FS-114.
000160*
000170     select CA-Salary-File  assign to "CASALARY"
000180            organization    sequential
000190            access mode     sequential
000200            file status     CA-Saly-Status.
000210*
