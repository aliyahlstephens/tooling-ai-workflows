000100*
000110* FD for Work Experience File.
000120* 29/10/25 vbc - Created.
000130*
000140 fd  CA-Experience-File.
000150     copy "wscaex.cob".
000160*
