000100******************************************************************
000110*                                                                *
000120*                  Applicant Compression Run                     *
000130*                                                                *
000140******************************************************************
000150*
000160 identification          division.
000170*===============================
000180*
000190      program-id.         ca010.
000200*
000210*    Author.             V B Coen FBCS, FIDM, FIDPM, 29/10/87.
000220*                         For Applewood Computers.
000230*
000240      installation.       Applewood Computers - Contractor Div.
000250*
000260      date-written.       29/10/87.
000270*
000280      date-compiled.
000290*
000300      security.           Copyright (C) 1987-2026 & later, Vincent
000310*                         Bryan Coen.  Distributed under the GNU
000320*                         General Public License.  See the file
000330*                         COPYING for details.
000340*
000350*
000360*    Remarks.            Reads the three applicant detail files
000370*                         (personal, work experience, salary) and
000380*                         builds one consolidated record per
000390*                         applicant on the Consolidated Applicants
000400*                         file, flagging the master record as
000410*                         compressed.  An applicant with no
000420*                         personal-details record, or no salary
000430*                         record, is skipped and not counted as a
000440*                         success - see bb030.
000450*
000460*                         Detail files are plain sequential, not
000470*                         indexed - see the 2025 file-standards
000480*                         review, FS-114.  Personal and Salary are
000490*                         loaded whole into working storage tables
000500*                         at start of run and searched there;
000510*                         Experience likewise, since one applicant
000520*                         may own several rows.
000530*
000540*    Version.            See Prog-Name in ws.
000550*
000560*    Called modules.     None.
000570*
000580*    Error messages used. CA010E1 - detail table capacity full.
000590*
000600* Changes:
000610* 29/10/87 vbc -     1.0 Created for the Contractor batch suite.
000620* 14/02/89 vbc -     1.1 Experience table capacity 400 to 2000,
000630*                        after overflow on the April loads.
000640* 11/07/93 vbc -     1.2 Added Cal-Success-Count/Cal-Total-Count
000650*                        return to caller, was local totals only.
000660* 08/03/98 vbc -     1.3 Y2K review - no windowed dates held here,
000670*                        dates pass through as text, no change.
000680* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000690* 03/12/25 vbc -     1.4 Moved Personal/Salary/Experience access
000700*                        from indexed to sequential+table search,
000710*                        see FS-114.
000712* 17/01/26 vbc -     1.5 cc050's PERFORM VARYING tested
000714*                        WS-Match-Cnt > 10, one loop too late -
000716*                        the 11th match for an applicant was
000718*                        still written, past Cons-Experience-Grp
000719*                        occurs 10 - CA-0256.
000720*
000730*
000740*********************************************************
000750*
000760* Copyright Notice.
000770* ****************
000780*
000790* These files and programs are part of the Applewood Computers
000800* Contractor Application Processing Batch and is copyright (c)
000810* Vincent B Coen. 1987-2026 and later.
000820*
000830* This program is now free software; you can redistribute
000840* modify it under the terms of the GNU General Public License as
000850* published by the Free Software Foundation; version 3 and
000860* revised for personal usage only and that includes for use within
000870* a business but without repackaging or for Resale in any way.
000880*
000890* ACAS is distributed in the hope that it will be useful, but
000900* WITHOUT ANY WARRANTY; without even the implied warranty of
000910* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000920* GNU General Public License for more details.
000930*
000940*********************************************************
000950*
000960 environment             division.
000970*===============================
000980*
000990 configuration           section.
001000 special-names.
001010     class Num-Class is "0123456789".
001020*
001030 input-output            section.
001040 file-control.
001050     copy "selcaap.cob".
001060     copy "selcaps.cob".
001070     copy "selcaex.cob".
001080     copy "selcasl.cob".
001090     copy "selcacn.cob".
001100*
001110 data                    division.
001120*===============================
001130*
001140 file                    section.
001150*-----------------------
001160     copy "fdcaap.cob".
001170     copy "fdcaps.cob".
001180     copy "fdcaex.cob".
001190     copy "fdcasl.cob".
001200     copy "fdcacn.cob".
001210*
001220 working-storage         section.
001230*-----------------------
001240 77  Prog-Name           pic x(15) value "CA010 (1.5)".
001250*
001260 77  CA-Appl-Status      pic xx  value "00".
001270 77  CA-Prsn-Status      pic xx  value "00".
001280 77  CA-Expr-Status      pic xx  value "00".
001290 77  CA-Saly-Status      pic xx  value "00".
001300 77  CA-Cons-Status      pic xx  value "00".
001310*
001320 77  WS-Max-Applicants   binary-long unsigned value 2000.
001330 77  WS-Max-Experience   binary-long unsigned value 2000.
001340*
001350 01  WS-Switches.
001360     03  WS-Appl-Eof-Flag    pic x  value "N".
001370         88  WS-Appl-Eof           value "Y".
001380     03  WS-Prsn-Eof-Flag    pic x  value "N".
001390         88  WS-Prsn-Eof           value "Y".
001400     03  WS-Saly-Eof-Flag    pic x  value "N".
001410         88  WS-Saly-Eof           value "Y".
001420     03  WS-Expr-Eof-Flag    pic x  value "N".
001430         88  WS-Expr-Eof           value "Y".
001440     03  WS-Found-Flag       pic x  value "N".
001450         88  WS-Found              value "Y".
001460*
001470*  ------------------------------------------------------------
001480*  Personal details, loaded whole from CA-Personal-File.
001490*  ------------------------------------------------------------
001500 01  WS-Prsn-Cnt             binary-long unsigned value zero.
001510 01  WS-Prsn-Table.
001520     03  WS-Prsn-Entry           occurs 2000
001530                                 indexed by WS-Prsn-Idx.
001540         05  WS-Prsn-Id          pic x(10).
001550         05  WS-Prsn-Name        pic x(40).
001560         05  WS-Prsn-Email       pic x(40).
001570         05  WS-Prsn-Loc         pic x(20).
001580         05  WS-Prsn-Linkedin    pic x(60).
001590*
001600*  ------------------------------------------------------------
001610*  Salary preferences, loaded whole from CA-Salary-File.
001620*  ------------------------------------------------------------
001630 01  WS-Saly-Cnt             binary-long unsigned value zero.
001640 01  WS-Saly-Table.
001650     03  WS-Saly-Entry           occurs 2000
001660                                 indexed by WS-Saly-Idx.
001670         05  WS-Saly-Id          pic x(10).
001680         05  WS-Saly-Pref-Rate   pic 9(5)v99  comp-3.
001690         05  WS-Saly-Min-Rate    pic 9(5)v99  comp-3.
001700         05  WS-Saly-Curr        pic x(3).
001710         05  WS-Saly-Hrs         pic 9(3).
001720*
001730*  ------------------------------------------------------------
001740*  Work experience, loaded whole from CA-Experience-File - a
001750*  flat list, several rows may share the same Expr-Id.
001760*  ------------------------------------------------------------
001770 01  WS-Expr-Cnt             binary-long unsigned value zero.
001780 01  WS-Expr-Table.
001790     03  WS-Expr-Entry           occurs 2000
001800                                 indexed by WS-Expr-Idx.
001810         05  WS-Expr-Id          pic x(10).
001820         05  WS-Expr-Cmp         pic x(30).
001830         05  WS-Expr-Ttl         pic x(30).
001840         05  WS-Expr-Strt        pic x(10).
001850         05  WS-Expr-End         pic x(10).
001860         05  WS-Expr-Tech        pic x(60).
001870*
001880 01  WS-Sub                  binary-short unsigned value zero.
001890 01  WS-Match-Cnt            binary-short unsigned value zero.
001900*
001910*  Alpha redefines of the three load tables, used only to blank
001920*  the whole working area down before each run - cheaper than a
001930*  per-field initialise on a table this size.
001940 01  WS-Prsn-Table-Alpha redefines WS-Prsn-Table.
001950     03  filler              pic x(170)  occurs 2000.
001960 01  WS-Saly-Table-Alpha redefines WS-Saly-Table.
001970     03  filler              pic x(24)   occurs 2000.
001980 01  WS-Expr-Table-Alpha redefines WS-Expr-Table.
001990     03  filler              pic x(150)  occurs 2000.
002000*
002010 copy "wscacal.cob".
002020*
002030 procedure  division using  WS-Calling-Data.
002040*==========================================
002050*
002060 aa000-Main              section.
002070*******************************
002080     move     zero  to  Cal-Success-Count  Cal-Total-Count.
002090     move     spaces to WS-Prsn-Table-Alpha.
002100     move     spaces to WS-Saly-Table-Alpha.
002110     move     spaces to WS-Expr-Table-Alpha.
002120*
002130     perform  bb010-Load-Personal  thru  bb010-Exit.
002140     perform  bb020-Load-Salary    thru  bb020-Exit.
002150     perform  bb030-Load-Experience thru bb030-Exit.
002160*
002170     open     i-o    CA-Applicant-File.
002180     open     output CA-Consolidated-File.
002190*
002200     perform  bb040-Read-Applicant thru bb040-Exit.
002210     perform  bb050-Process-Applicant thru bb050-Exit
002220              until WS-Appl-Eof.
002230*
002240     close    CA-Applicant-File  CA-Consolidated-File.
002250     goback.
002260*
002270 bb010-Load-Personal     section.
002280*******************************
002290     open     input  CA-Personal-File.
002300     read     CA-Personal-File
002310              at end  set WS-Prsn-Eof to true.
002320     perform  cc010-Store-Personal thru cc010-Exit
002330              until WS-Prsn-Eof.
002340     close    CA-Personal-File.
002350*
002360 bb010-Exit.
002370     exit     section.
002380*
002390 cc010-Store-Personal    section.
002400*******************************
002410     if       WS-Prsn-Cnt < WS-Max-Applicants
002420              add 1 to WS-Prsn-Cnt
002430              set WS-Prsn-Idx to WS-Prsn-Cnt
002440              move Prsn-Appl-Id   to WS-Prsn-Id  (WS-Prsn-Idx)
002450              move Prsn-Full-Name to WS-Prsn-Name(WS-Prsn-Idx)
002460              move Prsn-Email     to WS-Prsn-Email(WS-Prsn-Idx)
002470              move Prsn-Location  to WS-Prsn-Loc (WS-Prsn-Idx)
002480              move Prsn-Linkedin to WS-Prsn-Linkedin(WS-Prsn-Idx).
002490     read     CA-Personal-File
002500              at end  set WS-Prsn-Eof to true.
002510*
002520 cc010-Exit.
002530     exit     section.
002540*
002550 bb020-Load-Salary       section.
002560*******************************
002570     open     input  CA-Salary-File.
002580     read     CA-Salary-File
002590              at end  set WS-Saly-Eof to true.
002600     perform  cc020-Store-Salary thru cc020-Exit
002610              until WS-Saly-Eof.
002620     close    CA-Salary-File.
002630*
002640 bb020-Exit.
002650     exit     section.
002660*
002670 cc020-Store-Salary      section.
002680*******************************
002690     if       WS-Saly-Cnt < WS-Max-Applicants
002700              add 1 to WS-Saly-Cnt
002710              set WS-Saly-Idx to WS-Saly-Cnt
002720              move Saly-Appl-Id to WS-Saly-Id(WS-Saly-Idx)
002730              move Saly-Preferred-Rate
002740                                to WS-Saly-Pref-Rate(WS-Saly-Idx)
002750              move Saly-Minimum-Rate
002760                                to WS-Saly-Min-Rate(WS-Saly-Idx)
002770              move Saly-Currency to WS-Saly-Curr(WS-Saly-Idx)
002780              move Saly-Avail-Hours to WS-Saly-Hrs(WS-Saly-Idx).
002790     read     CA-Salary-File
002800              at end  set WS-Saly-Eof to true.
002810*
002820 cc020-Exit.
002830     exit     section.
002840*
002850 bb030-Load-Experience   section.
002860*******************************
002870     open     input  CA-Experience-File.
002880     read     CA-Experience-File
002890              at end  set WS-Expr-Eof to true.
002900     perform  cc030-Store-Experience thru cc030-Exit
002910              until WS-Expr-Eof.
002920     close    CA-Experience-File.
002930*
002940 bb030-Exit.
002950     exit     section.
002960*
002970 cc030-Store-Experience  section.
002980*******************************
002990     if       WS-Expr-Cnt < WS-Max-Experience
003000              add 1 to WS-Expr-Cnt
003010              set WS-Expr-Idx to WS-Expr-Cnt
003020              move Expr-Appl-Id to WS-Expr-Id(WS-Expr-Idx)
003030              move Expr-Company to WS-Expr-Cmp(WS-Expr-Idx)
003040              move Expr-Title   to WS-Expr-Ttl(WS-Expr-Idx)
003050              move Expr-Start-Date to WS-Expr-Strt(WS-Expr-Idx)
003060              move Expr-End-Date   to WS-Expr-End (WS-Expr-Idx)
003070              move Expr-Technologies
003080                                to WS-Expr-Tech(WS-Expr-Idx).
003090     read     CA-Experience-File
003100              at end  set WS-Expr-Eof to true.
003110*
003120 cc030-Exit.
003130     exit     section.
003140*
003150 bb040-Read-Applicant    section.
003160*******************************
003170     read     CA-Applicant-File
003180              at end  set WS-Appl-Eof to true.
003190*
003200 bb040-Exit.
003210     exit     section.
003220*
003230 bb050-Process-Applicant section.
003240*******************************
003250     add      1  to  Cal-Total-Count.
003260*
003270     set      WS-Found-Flag to "N".
003280     set      WS-Prsn-Idx   to 1.
003290     search   WS-Prsn-Entry  varying WS-Prsn-Idx
003300              at end  next sentence
003310              when WS-Prsn-Id (WS-Prsn-Idx) = Appl-Id
003320                   set WS-Found to true.
003330*
003340     if       not WS-Found
003350              go to bb050-Exit.
003360*
003370     set      WS-Saly-Idx  to 1.
003380     set      WS-Found-Flag to "N".
003390     search   WS-Saly-Entry  varying WS-Saly-Idx
003400              at end  next sentence
003410              when WS-Saly-Id (WS-Saly-Idx) = Appl-Id
003420                   set WS-Found to true.
003430*
003440     if       not WS-Found
003450              go to bb050-Exit.
003460*
003470     perform  cc050-Build-Consolidated thru cc050-Exit.
003480     write    CA-Consolidated-Record.
003490*
003500     move     "Y"  to  Appl-Compressed-Flg.
003510     rewrite  CA-Applicant-Record.
003520     add      1  to  Cal-Success-Count.
003530*
003540 bb050-Exit.
003550     perform  bb040-Read-Applicant thru bb040-Exit.
003560     exit     section.
003570*
003580 cc050-Build-Consolidated section.
003590*********************************
003600     move     spaces  to  CA-Consolidated-Record.
003610     move     Appl-Id to  Cons-Appl-Id.
003620     move     WS-Prsn-Name    (WS-Prsn-Idx) to Cons-Full-Name.
003630     move     WS-Prsn-Email   (WS-Prsn-Idx) to Cons-Email.
003640     move     WS-Prsn-Loc     (WS-Prsn-Idx) to Cons-Location.
003650     move     WS-Prsn-Linkedin(WS-Prsn-Idx) to Cons-Linkedin.
003660*
003670     move     WS-Saly-Pref-Rate(WS-Saly-Idx)
003680                          to Cons-Preferred-Rate.
003690     move     WS-Saly-Min-Rate (WS-Saly-Idx) to Cons-Minimum-Rate.
003700     move     WS-Saly-Hrs      (WS-Saly-Idx) to Cons-Avail-Hours.
003710     if       WS-Saly-Curr(WS-Saly-Idx) = spaces
003720              move "USD" to Cons-Currency
003730     else
003740              move WS-Saly-Curr(WS-Saly-Idx) to Cons-Currency.
003750*
003760     move     zero  to  WS-Match-Cnt.
003770     move     zero  to  Cons-Experience-Cnt.
003780     set      WS-Expr-Idx  to 1.
003790     perform  dd050-Scan-Experience thru dd050-Exit
003800              varying WS-Expr-Idx from 1 by 1
003810              until WS-Expr-Idx > WS-Expr-Cnt
003820                 or WS-Match-Cnt  not <  10.
003830*
003840 cc050-Exit.
003850     exit     section.
003860*
003870 dd050-Scan-Experience   section.
003880*******************************
003890     if       WS-Expr-Id (WS-Expr-Idx) = Appl-Id
003900              add 1 to WS-Match-Cnt
003910              move WS-Match-Cnt to WS-Sub
003920              add 1 to Cons-Experience-Cnt
003930              move WS-Expr-Cmp (WS-Expr-Idx)
003940                           to Cons-Expr-Company (WS-Sub)
003950              move WS-Expr-Ttl (WS-Expr-Idx)
003960                           to Cons-Expr-Title   (WS-Sub)
003970              move WS-Expr-Strt(WS-Expr-Idx)
003980                           to Cons-Expr-Start-Date (WS-Sub)
003990              move WS-Expr-End (WS-Expr-Idx)
004000                           to Cons-Expr-End-Date   (WS-Sub)
004010              move WS-Expr-Tech(WS-Expr-Idx)
004020                           to Cons-Expr-Technology (WS-Sub).
004030*
004040 dd050-Exit.
004050     exit     section.
004060*
