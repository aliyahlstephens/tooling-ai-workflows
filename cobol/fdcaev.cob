000100*
000110* FD for Evaluation Response Input File.
000120* 12/12/25 vbc - Created.
000130*
000140 fd  CA-Eval-Resp-File.
000150     copy "wscaev.cob".
000160*
