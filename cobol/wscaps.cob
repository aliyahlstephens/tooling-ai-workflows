000100*******************************************
000110*                                          *
000120*  Record Definition For Applicant         *
000130*      Personal Details File               *
000140*     Uses Prsn-Appl-Id as key             *
000150*******************************************
000160* File size 174 bytes.
000170*
000180* 29/10/25 vbc - Created.
000190* 11/11/25 vbc - Linkedin widened 40 to 60, per Recruiting.
000200*
000210 01  CA-Personal-Record.
000220     03  Prsn-Appl-Id        pic x(10).
000230     03  Prsn-Full-Name      pic x(40).
000240     03  Prsn-Email          pic x(40).
000250     03  Prsn-Location       pic x(20).
000260     03  Prsn-Linkedin       pic x(60).
000270*                                 May be blank.
000280     03  filler              pic x(4).
000290*
