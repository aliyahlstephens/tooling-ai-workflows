000100*
000110* FD for Consolidated Applicants File.
000120* 30/10/25 vbc - Created.
000130*
000140 fd  CA-Consolidated-File.
000150     copy "wscacn.cob".
000160*
