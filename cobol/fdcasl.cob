000100*
000110* FD for Salary Preferences File.
000120* 29/10/25 vbc - Created.
000130*
000140 fd  CA-Salary-File.
000150     copy "wscasl.cob".
000160*
