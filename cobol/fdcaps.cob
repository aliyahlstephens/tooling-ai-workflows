000100*
000110* FD for Personal Details File.
000120* 29/10/25 vbc - Created.
000130*
000140 fd  CA-Personal-File.
000150     copy "wscaps.cob".
000160*
