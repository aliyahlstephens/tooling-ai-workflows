000100*******************************************
000110*                                          *
000120*  Record Definition For Consolidated      *
000130*   ("Compressed") Applicant File          *
000140*     Uses Cons-Appl-Id as key             *
000150*                                          *
000160*  Built by ca010 from the three detail    *
000170*   files below; read back into them by    *
000180*   ca020; read by ca030 for the rules     *
000190*   engine.                                *
000200*      Prsn = wscaps.cob                   *
000210*      Expr = wscaex.cob, table of 10      *
000220*      Saly = wscasl.cob                   *
000230*******************************************
000240* File size 1595 bytes.
000250*
000260* 30/10/25 vbc - Created.
000270* 06/11/25 vbc - Experience table raised 5 to 10, see SY-0091.
000280*
000290 01  CA-Consolidated-Record.
000300     03  Cons-Appl-Id         pic x(10).
000310     03  Cons-Full-Name       pic x(40).
000320     03  Cons-Email           pic x(40).
000330     03  Cons-Location        pic x(20).
000340     03  Cons-Linkedin        pic x(60).
000350*
000360     03  Cons-Experience-Cnt  pic 9(2).
000370     03  Cons-Experience-Grp           occurs 10.
000380         05  Cons-Expr-Company     pic x(30).
000390         05  Cons-Expr-Title       pic x(30).
000400         05  Cons-Expr-Start-Date  pic x(10).
000410         05  Cons-Expr-End-Date    pic x(10).
000420         05  Cons-Expr-Technology  pic x(60).
000430*
000440     03  Cons-Preferred-Rate  pic 9(5)v99  comp-3.
000450     03  Cons-Minimum-Rate    pic 9(5)v99  comp-3.
000460     03  Cons-Currency        pic x(3).
000470     03  Cons-Avail-Hours     pic 9(3).
000480     03  filler               pic x(9).
000490*
