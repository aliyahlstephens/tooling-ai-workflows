000100*
000110* SELECT clause for Applicant Master File.
000120* Sequential, fixed length - read in full to the in-memory
000130*  applicant table by ca010/ca030/ca040 (see bb-Load paras);
000140*  rewritten in full by ca010 and ca040 when flags/eval fields
000150*  change.  No ISAM file support is assumed on this system.
000160* 29/10/25 vbc - Created.
000170* 03/12/25 vbc - Reworked from indexed to sequential organisation
000180*                per the 2025 file-standards review (FS-114).
000190*
000200     select CA-Applicant-File  assign to "CAAPPLIC"
000210            organization       sequential
000220            access mode        sequential
000230            file status        CA-Appl-Status.
000240*
