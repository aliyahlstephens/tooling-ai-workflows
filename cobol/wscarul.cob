000100*******************************************
000110*                                          *
000120*  Business Rule Constants For The         *
000130*     Shortlist Rules Engine (ca030)       *
000140*******************************************
000150* 09/12/25 vbc - Created for shortlist engine.
000160* 18/12/25 vbc - Added Rul-Eligible-Location table.
000170* 05/01/26 vbc - Tier-1 list widened 5 to 7, per Sales.
000180* 09/01/26 vbc - Added Rul-Tier1-Len/Rul-Loc-Len so the contains
000190*                check can INSPECT a trimmed field, not a padded
000200*                one - see ca030 bb070/bb090.
000210* 11/01/26 vbc - Currency factors are loaded by ca030 bb005 at
000220*                run start - mixed item types don't redefine
000230*                cleanly over a single filler block.
000240*
000250 01  CA-Rule-Constants.
000260     03  Rul-Min-Exp-Years    pic 9v99     comp-3 value 4.00.
000270     03  Rul-Max-USD-Rate     pic 9(3)v99  comp-3 value 100.00.
000280     03  Rul-Min-Avail-Hours  pic 9(3)     comp   value 020.
000290     03  Rul-Days-Per-Year    pic 9(3)v99  comp-3 value 365.25.
000300*
000310     03  Rul-Tier1-Table.
000320         05  Rul-Tier1-Company  pic x(20)  occurs 7.
000330     03  Rul-Tier1-Len-Tbl.
000340         05  Rul-Tier1-Len      pic 99 comp occurs 7
000350                                values 06, 04, 06, 09, 05, 06, 08.
000360*
000370     03  Rul-Currency-Table.
000380         05  Rul-Currency-Group       occurs 5.
000390             07  Rul-Currency-Code    pic x(3).
000400             07  Rul-Currency-Factor  pic 9v9999  comp-3.
000410*
000420     03  Rul-Location-Table.
000430         05  Rul-Eligible-Location  pic x(10)  occurs 5.
000440     03  Rul-Loc-Len-Tbl.
000450         05  Rul-Loc-Len        pic 99 comp occurs 5
000460                                values 02, 06, 02, 07, 05.
000470*
000480 01  CA-Rule-Constant-Values.
000490     03  filler  pic x(20)  value "GOOGLE".
000500     03  filler  pic x(20)  value "META".
000510     03  filler  pic x(20)  value "OPENAI".
000520     03  filler  pic x(20)  value "MICROSOFT".
000530     03  filler  pic x(20)  value "APPLE".
000540     03  filler  pic x(20)  value "AMAZON".
000550     03  filler  pic x(20)  value "NETFLIX".
000560     03  CA-Rule-Tier1-Redef  redefines CA-Rule-Constant-Values
000570                        pic x(20) occurs 7.
000580*
000590 01  CA-Eligible-Location-Values.
000600     03  filler  pic x(10)  value "US".
000610     03  filler  pic x(10)  value "CANADA".
000620     03  filler  pic x(10)  value "UK".
000630     03  filler  pic x(10)  value "GERMANY".
000640     03  filler  pic x(10)  value "INDIA".
000650     03  CA-Rule-Loc-Redef  redefines CA-Eligible-Location-Values
000660                        pic x(10) occurs 5.
000670*
