000100******************************************************************
000110*                                                                *
000120*                 Applicant Decompression Run                    *
000130*                                                                *
000140******************************************************************
000150*
000160 identification          division.
000170*===============================
000180*
000190      program-id.         ca020.
000200*
000210*    Author.             V B Coen FBCS, FIDM, FIDPM, 02/11/87.
000220*                         For Applewood Computers.
000230*
000240      installation.       Applewood Computers - Contractor Div.
000250*
000260      date-written.       02/11/87.
000270*
000280      date-compiled.
000290*
000300      security.           Copyright (C) 1987-2026 & later, Vincent
000310*                         Bryan Coen.  Distributed under the GNU
000320*                         General Public License.  See the file
000330*                         COPYING for details.
000340*
000350*
000360*    Remarks.            The reverse of ca010 - drives off the
000370*                         Applicant Master the same way ca010 and
000380*                         ca030 do (see bb040/bb050) and, for each
000390*                         applicant visited (or the one selected
000400*                         by Cal-Applicant-Id), looks up its
000410*                         consolidated record in lock step with
000412*                         the master and writes the three detail
000414*                         files back out from it.  An applicant
000416*                         with no consolidated record is counted
000418*                         in the total and left unsuccessful -
000419*                         see bb050.  Personal and Salary are
000420*                         update-or-create; Experience is
000422*                         delete-all-then-insert.
000430*
000440*                         As all detail files are plain sequential
000450*                         (FS-114), "update-or-create" and "delete
000460*                         all" are done by rebuilding each detail
000470*                         file in full from a working table,
000480*                         loaded, amended in memory, then written
000490*                         back out complete - there is no in-place
000500*                         record deletion on a sequential file.
000510*
000520*    Version.            See Prog-Name in ws.
000530*
000540*    Called modules.     None.
000550*
000560*    Error messages used. None.
000570*
000580* Changes:
000590* 02/11/87 vbc -     1.0 Created for the Contractor batch suite.
000600* 19/04/90 vbc -     1.1 Single-applicant mode added, was whole
000610*                        file only - see Cal-Applicant-Id.
000620* 23/09/93 vbc -     1.2 Experience rebuild now preserves rows for
000630*                        applicants untouched by this run.
000640* 11/08/98 vbc -     1.3 Y2K review - no windowed dates held here.
000650* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000660* 03/12/25 vbc -     1.4 Moved Personal/Salary/Experience from
000670*                        indexed to sequential rebuild, FS-114.
000672* 17/01/26 vbc -     1.5 dd085 was never firing - a leftover
000674*                        "WS-Sub not > zero" test the driving
000676*                        PERFORM VARYING already made impossible
000678*                        - Experience rows were never being
000679*                        re-inserted on decompression - CA-0255.
000681* 17/01/26 vbc -     1.6 Was driving the run off the Consolidated
000682*                        file instead of the Applicant Master, so
000683*                        an applicant with no consolidated record
000684*                        was never visited in whole-file mode and
000685*                        never reported at all in single-applicant
000686*                        mode (Cal-Total-Count stuck at zero
000687*                        instead of 1/0) - now opens the Applicant
000688*                        Master same as ca010/ca030 and matches
000689*                        the buffered consolidated record to it in
000690*                        lock step - CA-0258.
000691*
000692*
000700*********************************************************
000710*
000720* Copyright Notice.
000730* ****************
000740*
000750* These files and programs are part of the Applewood Computers
000760* Contractor Application Processing Batch and is copyright (c)
000770* Vincent B Coen. 1987-2026 and later.
000780*
000790* This program is now free software; you can redistribute
000800* modify it under the terms of the GNU General Public License as
000810* published by the Free Software Foundation; version 3 and
000820* revised for personal usage only and that includes for use within
000830* a business but without repackaging or for Resale in any way.
000840*
000850* ACAS is distributed in the hope that it will be useful, but
000860* WITHOUT ANY WARRANTY; without even the implied warranty of
000870* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000880* GNU General Public License for more details.
000890*
000900*********************************************************
000910*
000920 environment             division.
000930*===============================
000940*
000950 configuration           section.
000960 special-names.
000970     class Num-Class is "0123456789".
000980*
000990 input-output            section.
001000 file-control.
001005     copy "selcaap.cob".
001010     copy "selcacn.cob".
001020     copy "selcaps.cob".
001030     copy "selcaex.cob".
001040     copy "selcasl.cob".
001050*
001060 data                    division.
001070*===============================
001080*
001090 file                    section.
001100*-----------------------
001105     copy "fdcaap.cob".
001110     copy "fdcacn.cob".
001120     copy "fdcaps.cob".
001130     copy "fdcaex.cob".
001140     copy "fdcasl.cob".
001150*
001160 working-storage         section.
001170*-----------------------
001180 77  Prog-Name           pic x(15) value "CA020 (1.6)".
001190*
001195 77  CA-Appl-Status      pic xx  value "00".
001200 77  CA-Cons-Status      pic xx  value "00".
001210 77  CA-Prsn-Status      pic xx  value "00".
001220 77  CA-Expr-Status      pic xx  value "00".
001230 77  CA-Saly-Status      pic xx  value "00".
001240*
001250 77  WS-Max-Applicants   binary-long unsigned value 2000.
001260 77  WS-Max-Experience   binary-long unsigned value 2000.
001270*
001280 01  WS-Switches.
001285     03  WS-Appl-Eof-Flag    pic x  value "N".
001286         88  WS-Appl-Eof           value "Y".
001290     03  WS-Cons-Eof-Flag    pic x  value "N".
001300         88  WS-Cons-Eof           value "Y".
001310     03  WS-Prsn-Eof-Flag    pic x  value "N".
001320         88  WS-Prsn-Eof           value "Y".
001330     03  WS-Saly-Eof-Flag    pic x  value "N".
001340         88  WS-Saly-Eof           value "Y".
001350     03  WS-Expr-Eof-Flag    pic x  value "N".
001360         88  WS-Expr-Eof           value "Y".
001370     03  WS-Found-Flag       pic x  value "N".
001380         88  WS-Found              value "Y".
001390     03  WS-Single-Mode-Flag pic x  value "N".
001400         88  WS-Single-Mode        value "Y".
001405     03  WS-Cons-Match-Flag  pic x  value "N".
001406         88  WS-Cons-Match         value "Y".
001410*
001420*  ------------------------------------------------------------
001430*  Personal details working table - loaded, amended, rewritten.
001440*  ------------------------------------------------------------
001450 01  WS-Prsn-Cnt             binary-long unsigned value zero.
001460 01  WS-Prsn-Table.
001470     03  WS-Prsn-Entry           occurs 2000
001480                                 indexed by WS-Prsn-Idx.
001490         05  WS-Prsn-Id          pic x(10).
001500         05  WS-Prsn-Name        pic x(40).
001510         05  WS-Prsn-Email       pic x(40).
001520         05  WS-Prsn-Loc         pic x(20).
001530         05  WS-Prsn-Linkedin    pic x(60).
001540 01  WS-Prsn-Table-Alpha redefines WS-Prsn-Table.
001550     03  filler              pic x(170)  occurs 2000.
001560*
001570*  ------------------------------------------------------------
001580*  Salary preferences working table.
001590*  ------------------------------------------------------------
001600 01  WS-Saly-Cnt             binary-long unsigned value zero.
001610 01  WS-Saly-Table.
001620     03  WS-Saly-Entry           occurs 2000
001630                                 indexed by WS-Saly-Idx.
001640         05  WS-Saly-Id          pic x(10).
001650         05  WS-Saly-Pref-Rate   pic 9(5)v99  comp-3.
001660         05  WS-Saly-Min-Rate    pic 9(5)v99  comp-3.
001670         05  WS-Saly-Curr        pic x(3).
001680         05  WS-Saly-Hrs         pic 9(3).
001690 01  WS-Saly-Table-Alpha redefines WS-Saly-Table.
001700     03  filler              pic x(24)   occurs 2000.
001710*
001720*  ------------------------------------------------------------
001730*  Work experience working table - a flat list, applicant rows
001740*  for the one(s) being rebuilt are dropped then re-appended.
001750*  ------------------------------------------------------------
001760 01  WS-Expr-Cnt             binary-long unsigned value zero.
001770 01  WS-Expr-Table.
001780     03  WS-Expr-Entry           occurs 2000
001790                                 indexed by WS-Expr-Idx.
001800         05  WS-Expr-Id          pic x(10).
001810         05  WS-Expr-Cmp         pic x(30).
001820         05  WS-Expr-Ttl         pic x(30).
001830         05  WS-Expr-Strt        pic x(10).
001840         05  WS-Expr-End         pic x(10).
001850         05  WS-Expr-Tech        pic x(60).
001860 01  WS-Expr-Table-Alpha redefines WS-Expr-Table.
001870     03  filler              pic x(150)  occurs 2000.
001880*
001890 01  WS-Expr-Keep-Cnt        binary-long unsigned value zero.
001900 01  WS-Expr-Keep-Table.
001910     03  WS-Expr-Keep-Entry      occurs 2000
001920                                 indexed by WS-Expr-Keep-Idx.
001930         05  WS-Expr-Keep-Id     pic x(10).
001940         05  WS-Expr-Keep-Cmp    pic x(30).
001950         05  WS-Expr-Keep-Ttl    pic x(30).
001960         05  WS-Expr-Keep-Strt   pic x(10).
001970         05  WS-Expr-Keep-End    pic x(10).
001980         05  WS-Expr-Keep-Tech   pic x(60).
001990*
002000 01  WS-Sub                  binary-short unsigned value zero.
002010*
002020 copy "wscacal.cob".
002030*
002040 procedure  division using  WS-Calling-Data.
002050*==========================================
002060*
002070 aa000-Main              section.
002080*******************************
002090     move     zero  to  Cal-Success-Count  Cal-Total-Count.
002100     move     spaces to WS-Prsn-Table-Alpha.
002110     move     spaces to WS-Saly-Table-Alpha.
002120     move     spaces to WS-Expr-Table-Alpha.
002130*
002140     set      WS-Single-Mode-Flag  to "N".
002150     if       Cal-Applicant-Id  not = spaces
002160              set WS-Single-Mode to true.
002170*
002180     perform  bb010-Load-Personal   thru bb010-Exit.
002190     perform  bb020-Load-Salary     thru bb020-Exit.
002200     perform  bb030-Load-Experience thru bb030-Exit.
002210*
002212*    Drive off the Applicant Master, same as ca010/ca030, so an
002214*    applicant with no consolidated record is still visited and
002216*    counted - CA-0258.  Consolidated is matched to it in lock
002218*    step, not loaded to a table - ca010 writes it in master
002219*    order so the two files never need re-synchronising.
002220     open     input  CA-Applicant-File.
002222     open     input  CA-Consolidated-File.
002230     read     CA-Consolidated-File
002240              at end  set WS-Cons-Eof to true.
002242*
002244     perform  bb040-Read-Applicant thru bb040-Exit.
002250     perform  bb050-Process-Applicant thru bb050-Exit
002260              until WS-Appl-Eof.
002270     close    CA-Applicant-File  CA-Consolidated-File.
002280*
002290     perform  bb060-Rewrite-Personal   thru bb060-Exit.
002300     perform  bb070-Rewrite-Salary     thru bb070-Exit.
002310     perform  bb080-Rewrite-Experience thru bb080-Exit.
002320*
002330     goback.
002332*
002350 bb010-Load-Personal     section.
002360*******************************
002370     open     input  CA-Personal-File.
002380     read     CA-Personal-File
002390              at end  set WS-Prsn-Eof to true.
002400     perform  cc010-Store-Personal thru cc010-Exit
002410              until WS-Prsn-Eof.
002420     close    CA-Personal-File.
002430*
002440 bb010-Exit.
002450     exit     section.
002460*
002470 cc010-Store-Personal    section.
002480*******************************
002490     if       WS-Prsn-Cnt < WS-Max-Applicants
002500              add 1 to WS-Prsn-Cnt
002510              set WS-Prsn-Idx to WS-Prsn-Cnt
002520              move Prsn-Appl-Id   to WS-Prsn-Id  (WS-Prsn-Idx)
002530              move Prsn-Full-Name to WS-Prsn-Name(WS-Prsn-Idx)
002540              move Prsn-Email     to WS-Prsn-Email(WS-Prsn-Idx)
002550              move Prsn-Location  to WS-Prsn-Loc (WS-Prsn-Idx)
002560              move Prsn-Linkedin to WS-Prsn-Linkedin(WS-Prsn-Idx).
002570     read     CA-Personal-File
002580              at end  set WS-Prsn-Eof to true.
002590*
002600 cc010-Exit.
002610     exit     section.
002620*
002630 bb020-Load-Salary       section.
002640*******************************
002650     open     input  CA-Salary-File.
002660     read     CA-Salary-File
002670              at end  set WS-Saly-Eof to true.
002680     perform  cc020-Store-Salary thru cc020-Exit
002690              until WS-Saly-Eof.
002700     close    CA-Salary-File.
002710*
002720 bb020-Exit.
002730     exit     section.
002740*
002750 cc020-Store-Salary      section.
002760*******************************
002770     if       WS-Saly-Cnt < WS-Max-Applicants
002780              add 1 to WS-Saly-Cnt
002790              set WS-Saly-Idx to WS-Saly-Cnt
002800              move Saly-Appl-Id to WS-Saly-Id(WS-Saly-Idx)
002810              move Saly-Preferred-Rate
002820                              to WS-Saly-Pref-Rate(WS-Saly-Idx)
002830              move Saly-Minimum-Rate
002840                              to WS-Saly-Min-Rate(WS-Saly-Idx)
002850              move Saly-Currency to WS-Saly-Curr(WS-Saly-Idx)
002860              move Saly-Avail-Hours to WS-Saly-Hrs(WS-Saly-Idx).
002870     read     CA-Salary-File
002880              at end  set WS-Saly-Eof to true.
002890*
002900 cc020-Exit.
002910     exit     section.
002920*
002930 bb030-Load-Experience   section.
002940*******************************
002950     open     input  CA-Experience-File.
002960     read     CA-Experience-File
002970              at end  set WS-Expr-Eof to true.
002980     perform  cc030-Store-Experience thru cc030-Exit
002990              until WS-Expr-Eof.
003000     close    CA-Experience-File.
003010*
003020 bb030-Exit.
003030     exit     section.
003040*
003050 cc030-Store-Experience  section.
003060*******************************
003070     if       WS-Expr-Cnt < WS-Max-Experience
003080              add 1 to WS-Expr-Cnt
003090              set WS-Expr-Idx to WS-Expr-Cnt
003100              move Expr-Appl-Id to WS-Expr-Id(WS-Expr-Idx)
003110              move Expr-Company to WS-Expr-Cmp(WS-Expr-Idx)
003120              move Expr-Title   to WS-Expr-Ttl(WS-Expr-Idx)
003130              move Expr-Start-Date to WS-Expr-Strt(WS-Expr-Idx)
003140              move Expr-End-Date   to WS-Expr-End (WS-Expr-Idx)
003150              move Expr-Technologies
003160                              to WS-Expr-Tech(WS-Expr-Idx).
003170     read     CA-Experience-File
003180              at end  set WS-Expr-Eof to true.
003190*
003200 cc030-Exit.
003210     exit     section.
003220*
003221 bb040-Read-Applicant    section.
003222*******************************
003223     read     CA-Applicant-File
003224              at end  set WS-Appl-Eof to true.
003225*
003226 bb040-Exit.
003227     exit     section.
003228*
003229 bb050-Process-Applicant section.
003240*******************************
003242*    17/01/26 vbc - Rewritten to drive off Appl-Id, the buffered
003244*                   Consolidated record is now only matched to
003246*                   it, not what drives the loop - CA-0258.
003248     set      WS-Cons-Match-Flag  to "N".
003250     if       not WS-Cons-Eof
003252          and Cons-Appl-Id = Appl-Id
003254              set WS-Cons-Match to true.
003256*
003258     if       WS-Single-Mode
003260          and Appl-Id not = Cal-Applicant-Id
003270              go to bb050-Advance.
003280*
003290     add      1  to  Cal-Total-Count.
003292*
003294     if       not WS-Cons-Match
003296              go to bb050-Advance.
003300*
003310     perform  cc060-Upsert-Personal thru cc060-Exit.
003320     perform  cc070-Upsert-Salary   thru cc070-Exit.
003330     perform  cc080-Replace-Experience thru cc080-Exit.
003340*
003350     add      1  to  Cal-Success-Count.
003360*
003365 bb050-Advance.
003368*    Consolidated only advances once matched to an applicant, so
003369*    a buffered record that belongs to nobody seen yet stays put
003370*    for the next applicant - same rule ca030 uses.
003372     if       WS-Cons-Match
003374              read CA-Consolidated-File
003376                   at end  set WS-Cons-Eof to true.
003378*
003380 bb050-Exit.
003390     perform  bb040-Read-Applicant thru bb040-Exit.
003400     exit     section.
003410*
003420 cc060-Upsert-Personal   section.
003430*******************************
003440     set      WS-Found-Flag  to "N".
003450     set      WS-Prsn-Idx    to 1.
003460     search   WS-Prsn-Entry  varying WS-Prsn-Idx
003470              at end  next sentence
003480              when WS-Prsn-Id (WS-Prsn-Idx) = Cons-Appl-Id
003490                   set WS-Found to true.
003500*
003510     if       not WS-Found
003520              add 1 to WS-Prsn-Cnt
003530              set WS-Prsn-Idx to WS-Prsn-Cnt.
003540*
003550     move     Cons-Appl-Id   to WS-Prsn-Id     (WS-Prsn-Idx).
003560     move     Cons-Full-Name to WS-Prsn-Name   (WS-Prsn-Idx).
003570     move     Cons-Email     to WS-Prsn-Email  (WS-Prsn-Idx).
003580     move     Cons-Location  to WS-Prsn-Loc    (WS-Prsn-Idx).
003590     move     Cons-Linkedin  to WS-Prsn-Linkedin(WS-Prsn-Idx).
003600*
003610 cc060-Exit.
003620     exit     section.
003630*
003640 cc070-Upsert-Salary     section.
003650*******************************
003660     set      WS-Found-Flag  to "N".
003670     set      WS-Saly-Idx    to 1.
003680     search   WS-Saly-Entry  varying WS-Saly-Idx
003690              at end  next sentence
003700              when WS-Saly-Id (WS-Saly-Idx) = Cons-Appl-Id
003710                   set WS-Found to true.
003720*
003730     if       not WS-Found
003740              add 1 to WS-Saly-Cnt
003750              set WS-Saly-Idx to WS-Saly-Cnt.
003760*
003770     move     Cons-Appl-Id        to WS-Saly-Id(WS-Saly-Idx).
003780     move     Cons-Preferred-Rate
003790                          to WS-Saly-Pref-Rate(WS-Saly-Idx).
003800     move     Cons-Minimum-Rate
003810                          to WS-Saly-Min-Rate (WS-Saly-Idx).
003820     move     Cons-Currency  to WS-Saly-Curr(WS-Saly-Idx).
003830     move     Cons-Avail-Hours to WS-Saly-Hrs(WS-Saly-Idx).
003840*
003850 cc070-Exit.
003860     exit     section.
003870*
003880 cc080-Replace-Experience section.
003890*********************************
003900*  Carry forward every row NOT belonging to this applicant, then
003910*  append the consolidated record's own rows - this is the
003920*  "delete all, then insert" rule for a table-resident file.
003930*
003940     perform  dd080-Keep-Other-Rows thru dd080-Exit
003950              varying WS-Expr-Idx from 1 by 1
003960              until WS-Expr-Idx > WS-Expr-Cnt.
003970*
003980     move     zero  to  WS-Sub.
003990     perform  dd085-Append-New-Rows thru dd085-Exit
004000              varying WS-Sub from 1 by 1
004010              until WS-Sub > Cons-Experience-Cnt.
004020*
004030     move     WS-Expr-Keep-Cnt  to  WS-Expr-Cnt.
004040     move     WS-Expr-Keep-Table to WS-Expr-Table.
004050*
004060 cc080-Exit.
004070     exit     section.
004080*
004090 dd080-Keep-Other-Rows   section.
004100*******************************
004110     if       WS-Expr-Id (WS-Expr-Idx) not = Cons-Appl-Id
004120              add 1 to WS-Expr-Keep-Cnt
004130              set WS-Expr-Keep-Idx to WS-Expr-Keep-Cnt
004140              move WS-Expr-Id  (WS-Expr-Idx)
004150                           to WS-Expr-Keep-Id  (WS-Expr-Keep-Idx)
004160              move WS-Expr-Cmp (WS-Expr-Idx)
004170                           to WS-Expr-Keep-Cmp (WS-Expr-Keep-Idx)
004180              move WS-Expr-Ttl (WS-Expr-Idx)
004190                           to WS-Expr-Keep-Ttl (WS-Expr-Keep-Idx)
004200              move WS-Expr-Strt(WS-Expr-Idx)
004210                           to WS-Expr-Keep-Strt(WS-Expr-Keep-Idx)
004220              move WS-Expr-End (WS-Expr-Idx)
004230                           to WS-Expr-Keep-End (WS-Expr-Keep-Idx)
004240              move WS-Expr-Tech(WS-Expr-Idx)
004250                           to WS-Expr-Keep-Tech(WS-Expr-Keep-Idx).
004260*
004270 dd080-Exit.
004280     exit     section.
004290*
004300 dd085-Append-New-Rows   section.
004310*******************************
004312*  17/01/26 vbc - Dropped the "WS-Sub not > zero" leg below, it
004314*                 could never go true under the driving PERFORM
004316*                 VARYING and was silently skipping every row
004318*                 on every run - CA-0255.
004320     add      1 to WS-Expr-Keep-Cnt
004330     set      WS-Expr-Keep-Idx to WS-Expr-Keep-Cnt
004360     move     Cons-Appl-Id
004370                           to WS-Expr-Keep-Id(WS-Expr-Keep-Idx)
004380     move     Cons-Expr-Company(WS-Sub)
004390                           to WS-Expr-Keep-Cmp (WS-Expr-Keep-Idx)
004400     move     Cons-Expr-Title(WS-Sub)
004410                           to WS-Expr-Keep-Ttl (WS-Expr-Keep-Idx)
004420     move     Cons-Expr-Start-Date(WS-Sub)
004430                           to WS-Expr-Keep-Strt(WS-Expr-Keep-Idx)
004440     move     Cons-Expr-End-Date(WS-Sub)
004450                           to WS-Expr-Keep-End (WS-Expr-Keep-Idx)
004460     move     Cons-Expr-Technology(WS-Sub)
004470                           to WS-Expr-Keep-Tech(WS-Expr-Keep-Idx).
004480*
004490 dd085-Exit.
004500     exit     section.
004510*
004520 bb060-Rewrite-Personal  section.
004530*******************************
004540     open     output CA-Personal-File.
004550     perform  cc090-Write-Personal thru cc090-Exit
004560              varying WS-Prsn-Idx from 1 by 1
004570              until WS-Prsn-Idx > WS-Prsn-Cnt.
004580     close    CA-Personal-File.
004590*
004600 bb060-Exit.
004610     exit     section.
004620*
004630 cc090-Write-Personal    section.
004640*******************************
004650     move     WS-Prsn-Id      (WS-Prsn-Idx) to Prsn-Appl-Id.
004660     move     WS-Prsn-Name    (WS-Prsn-Idx) to Prsn-Full-Name.
004670     move     WS-Prsn-Email   (WS-Prsn-Idx) to Prsn-Email.
004680     move     WS-Prsn-Loc     (WS-Prsn-Idx) to Prsn-Location.
004690     move     WS-Prsn-Linkedin(WS-Prsn-Idx) to Prsn-Linkedin.
004700     write    CA-Personal-Record.
004710*
004720 cc090-Exit.
004730     exit     section.
004740*
004750 bb070-Rewrite-Salary    section.
004760*******************************
004770     open     output CA-Salary-File.
004780     perform  cc095-Write-Salary thru cc095-Exit
004790              varying WS-Saly-Idx from 1 by 1
004800              until WS-Saly-Idx > WS-Saly-Cnt.
004810     close    CA-Salary-File.
004820*
004830 bb070-Exit.
004840     exit     section.
004850*
004860 cc095-Write-Salary      section.
004870*******************************
004880     move     WS-Saly-Id      (WS-Saly-Idx)  to Saly-Appl-Id.
004890     move     WS-Saly-Pref-Rate(WS-Saly-Idx)
004900                          to Saly-Preferred-Rate.
004910     move     WS-Saly-Min-Rate (WS-Saly-Idx) to Saly-Minimum-Rate.
004920     move     WS-Saly-Curr    (WS-Saly-Idx)  to Saly-Currency.
004930     move     WS-Saly-Hrs     (WS-Saly-Idx)  to Saly-Avail-Hours.
004940     write    CA-Salary-Record.
004950*
004960 cc095-Exit.
004970     exit     section.
004980*
004990 bb080-Rewrite-Experience section.
005000*********************************
005010     open     output CA-Experience-File.
005020     perform  cc099-Write-Experience thru cc099-Exit
005030              varying WS-Expr-Idx from 1 by 1
005040              until WS-Expr-Idx > WS-Expr-Cnt.
005050     close    CA-Experience-File.
005060*
005070 bb080-Exit.
005080     exit     section.
005090*
005100 cc099-Write-Experience  section.
005110*******************************
005120     move     WS-Expr-Id  (WS-Expr-Idx) to Expr-Appl-Id.
005130     move     WS-Expr-Cmp (WS-Expr-Idx) to Expr-Company.
005140     move     WS-Expr-Ttl (WS-Expr-Idx) to Expr-Title.
005150     move     WS-Expr-Strt(WS-Expr-Idx) to Expr-Start-Date.
005160     move     WS-Expr-End (WS-Expr-Idx) to Expr-End-Date.
005170     move     WS-Expr-Tech(WS-Expr-Idx) to Expr-Technologies.
005180     write    CA-Experience-Record.
005190*
005200 cc099-Exit.
005210     exit     section.
005220*
