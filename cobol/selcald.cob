000100*
000110* SELECT clause for Shortlisted Lead File.
000120* Sequential, fixed length - written whole by ca030's shortlist
000130*  pass (see dd050-Write-Lead), read back whole for the LEADRPT
000140*  summary pass.  A record-oriented file same as the other detail
000150*  files, not a free-text one.
000160* 10/12/25 vbc - Created.
000170* 17/01/26 vbc - Was wrongly declared line sequential, a leftover
000180*                from before CA-Lead-Record had fixed fields -
000190*                changed to plain sequential, per FS-114 -
000195*                CA-0257.
000200*
000210     select CA-Lead-File  assign to "CALEADS"
000220            organization  sequential
000230            access mode   sequential
000240            file status   CA-Lead-Status.
000250*
