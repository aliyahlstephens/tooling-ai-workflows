000100******************************************************************
000110*                                                                *
000120*                 Serial Day Number Conversion                   *
000130*                                                                *
000140******************************************************************
000150*
000160 identification          division.
000170*===============================
000180*
000190*
000200      program-id.         ca004.
000210*
000220*    Author.             V B Coen FBCS, FIDM, FIDPM, 09/04/87.
000230*                         For Applewood Computers.
000240*
000250      installation.       Applewood Computers - Contractor Div.
000260*
000270      date-written.       09/04/87.
000280*
000290      date-compiled.
000300*
000310      security.           Copyright (C) 1987-2026 & later, Vincent
000320*                         Bryan Coen.  Distributed under the GNU
000330*                         General Public License.  See the file
000340*                         COPYING for details.
000350*
000360*
000370*    Remarks.            Converts a CCYYMMDD date to a serial day
000380*                         number (days elapsed since 0001/01/01 on
000390*                         the proleptic calendar) for duration
000400*                         in the shortlist rules engine, ca030.
000410*
000420*                         Deliberately does NOT use any of the
000430*                         Date intrinsic FUNCTIONs - see note in
000440*                         ca030 header - this shop's compilers of
000450*                         record do not carry them, so the day
000460*                         count is built up the old way, by hand,
000470*                         exactly as maps04 could have been built
000480*                         before FUNCTION Integer-Of-Date existed.
000490*
000500*    Version.            See Prog-Name in ws.
000510*
000520*    Called modules.     None.
000530*
000540*    Error messages used. None - CA004-Valid-Flag reports bad
000550*                         back to the caller.
000560*
000570* Changes:
000580* 09/04/87 vbc -     1.0 Created for the Contractor batch suite.
000590* 17/11/88 vbc -     1.1 Leap year test split out to its own para
000600*                        after a transcription error in payroll.
000610* 02/03/92 vbc -     1.2 Table-driven month offsets, was a chain
000620*                        of IF statements - easier to maintain.
000630* 14/08/98 vbc -     1.3 Y2K review - confirmed CCYY always full
000640*                        full century, no windowing assumptions.
000650* 23/06/04 vbc -     1.4 Tightened day-of-month range check.
000660* 19/09/25 vbc - 3.3.00 Version update and builds reset.
000670* 09/12/25 vbc -     1.5 Adopted by new shortlist engine, ca030.
000681* 17/01/26 vbc -     1.6 bb010 now rejects an all-spaces/garbled
000682*                        date with one class test on the whole
000683*                        8 bytes before the per-field numeric
000684*                        checks run; bb030's re-use of the
000685*                        century-calc quotient/remainder fields
000686*                        for the prior-years count (confusing,
000687*                        same names, two different meanings) now
000688*                        goes through a properly named redefines
000689*                        instead - CA-0259.
000690*
000691*
000700*********************************************************
000710*
000720* Copyright Notice.
000730* ****************
000740*
000750* These files and programs are part of the Applewood Computers
000760* Contractor Application Processing Batch and is copyright (c)
000770* Vincent B Coen. 1987-2026 and later.
000780*
000790* This program is now free software; you can redistribute
000800* modify it under the terms of the GNU General Public License as
000810* published by the Free Software Foundation; version 3 and
000820* revised for personal usage only and that includes for use within
000830* a business but without repackaging or for Resale in any way.
000840*
000850* ACAS is distributed in the hope that it will be useful, but
000860* WITHOUT ANY WARRANTY; without even the implied warranty of
000870* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000880* GNU General Public License for more details.
000890*
000900*********************************************************
000910*
000920 environment             division.
000930*===============================
000940*
000950 configuration           section.
000960 special-names.
000970     class Num-Class is "0123456789".
000980*
000990 input-output            section.
001000 file-control.
001010*
001020 data                    division.
001030*===============================
001040*
001050 working-storage         section.
001060*-----------------------
001070 77  Prog-Name           pic x(15) value "CA004 (1.6)".
001080*
001090 01  WS-Work-Date.
001100     03  WS-Ccyy         pic 9(4).
001110     03  WS-Mm           pic 99.
001120     03  WS-Dd           pic 99.
001130 01  WS-Work-Date9  redefines WS-Work-Date  pic 9(8).
001132 01  WS-Work-Date-Alpha redefines WS-Work-Date  pic x(8).
001134*                        17/01/26 vbc - lets bb010 run one class
001136*                        test over the whole field before it
001138*                        trusts the CCYY/MM/DD split - CA-0259.
001140*
001150 01  WS-Century-Calc.
001160     03  WS-Cent-Quot    binary-long.
001170     03  WS-Cent-Rem-4   binary-long.
001180     03  WS-Cent-Rem-100 binary-long.
001190     03  WS-Cent-Rem-400 binary-long.
001195 01  WS-Prior-Day-Calc redefines WS-Century-Calc.
001196*                        17/01/26 vbc - bb030 borrowed the above
001197*                        four fields under their century-test
001198*                        names for an unrelated prior-years
001199*                        count - same scratch space, proper
001200*                        names for what bb030 actually holds
001201*                        there - CA-0259.
001202     03  WS-Prior-Quot     binary-long.
001203     03  WS-Prior-Rem-4    binary-long.
001204     03  WS-Prior-Rem-100  binary-long.
001205     03  WS-Prior-Rem-400  binary-long.
001206*
001210 01  WS-Leap-Flag        pic x  value "N".
001220     88  WS-Is-Leap-Year       value "Y".
001230*
001240 01  WS-Month-Offsets.
001250     03  WS-Offset-Tbl   pic 9(3)  comp  occurs 12
001260                         values 000, 031, 059, 090, 120, 151,
001270                                181, 212, 243, 273, 304, 334.
001280*
001300 01  WS-Prior-Leaps      binary-long.
001310 01  WS-Prior-Cents      binary-long.
001320 01  WS-Prior-Quads      binary-long.
001330 01  WS-Days-In-Years    binary-long.
001340 01  WS-Days-In-Months   binary-long.
001350 01  WS-Y-less-1         binary-long.
001360*
001370 linkage                 section.
001380*---------------------
001390*
001400*********
001410* ca004 *
001420*********
001430*
001440 01  CA004-Date          pic 9(8).
001450 01  CA004-Serial-Days   binary-long.
001460 01  CA004-Valid-Flag    pic x.
001470     88  CA004-Date-Valid      value "Y".
001480     88  CA004-Date-Bad        value "N".
001490*
001500 procedure  division using  CA004-Date
001510                            CA004-Serial-Days
001520                            CA004-Valid-Flag.
001530*========================================
001540*
001550 aa000-Main              section.
001560*******************************
001570     move     zero   to  CA004-Serial-Days.
001580     move     "N"    to  CA004-Valid-Flag.
001590     move     CA004-Date  to  WS-Work-Date9.
001600*
001610     perform  bb010-Validate-Date  thru  bb010-Exit.
001620     if       CA004-Date-Bad
001630              go to aa000-Exit.
001640*
001650     perform  bb020-Calc-Leap-Year thru  bb020-Exit.
001660     perform  bb030-Calc-Serial-Days thru bb030-Exit.
001670     move     "Y"    to  CA004-Valid-Flag.
001680*
001690 aa000-Exit.
001700     goback.
001710*
001720 bb010-Validate-Date     section.
001730*******************************
001740*  basic range checks - this is not a full Gregorian calendar
001750*  validator, just enough to reject obvious garbage input.
001752*  17/01/26 vbc - one class test over the whole 8 bytes catches
001754*                 spaces/garbled input before the per-field
001756*                 numeric checks below run - CA-0259.
001758*
001760     if       WS-Work-Date-Alpha is not Num-Class
001762              move "N" to CA004-Valid-Flag
001764              go to bb010-Exit.
001770     if       WS-Ccyy not numeric
001780        or    WS-Mm   not numeric
001790        or    WS-Dd   not numeric
001800        or    WS-Ccyy <  1601
001810        or    WS-Mm   <  01  or > 12
001820        or    WS-Dd   <  01  or > 31
001830              move "N" to CA004-Valid-Flag
001840              go to bb010-Exit.
001850     move     "Y"    to  CA004-Valid-Flag.
001860*
001870 bb010-Exit.
001880     exit     section.
001895*
001900 bb020-Calc-Leap-Year    section.
001910*******************************
001920*  Y mod 4 = 0 and (Y mod 100 not = 0 or Y mod 400 = 0).
001930*
001940     move     "N"    to  WS-Leap-Flag.
001950     divide   WS-Ccyy by 4   giving WS-Cent-Quot
001960                         remainder WS-Cent-Rem-4.
001970     if       WS-Cent-Rem-4 not = zero
001980              go to bb020-Exit.
001990     divide   WS-Ccyy by 100 giving WS-Cent-Quot
002000                         remainder WS-Cent-Rem-100.
002010     if       WS-Cent-Rem-100 not = zero
002020              move "Y" to WS-Leap-Flag
002030              go to bb020-Exit.
002040     divide   WS-Ccyy by 400 giving WS-Cent-Quot
002050                         remainder WS-Cent-Rem-400.
002060     if       WS-Cent-Rem-400 = zero
002070              move "Y" to WS-Leap-Flag.
002080*
002090 bb020-Exit.
002100     exit     section.
002110*
002120 bb030-Calc-Serial-Days  section.
002130*******************************
002140*  Classic hand-rolled day count - years of whole 365s plus
002150*  one day for every leap year gone by, plus days so far in
002160*  far in the current year.
002170*
002180     subtract 1  from WS-Ccyy giving WS-Y-less-1.
002190     multiply 365 by  WS-Y-less-1 giving WS-Days-In-Years.
002200*
002202*    17/01/26 vbc - these three DIVIDEs used to land in the
002204*    WS-Century-Calc fields under their bb020 (century-test)
002206*    names - same bytes, unrelated meaning here - now use the
002208*    WS-Prior-Day-Calc redefines instead - CA-0259.
002210     divide   WS-Y-less-1 by 4   giving WS-Prior-Quot
002220                         remainder WS-Prior-Rem-4.
002230     move     WS-Prior-Quot to WS-Prior-Leaps.
002240     divide   WS-Y-less-1 by 100 giving WS-Prior-Quot
002250                         remainder WS-Prior-Rem-100.
002260     move     WS-Prior-Quot to WS-Prior-Cents.
002270     divide   WS-Y-less-1 by 400 giving WS-Prior-Quot
002280                         remainder WS-Prior-Rem-400.
002290     move     WS-Prior-Quot to WS-Prior-Quads.
002300*
002310     add      WS-Prior-Leaps  to WS-Days-In-Years.
002320     subtract WS-Prior-Cents  from WS-Days-In-Years.
002330     add      WS-Prior-Quads  to WS-Days-In-Years.
002340*
002350     move     WS-Offset-Tbl (WS-Mm) to WS-Days-In-Months.
002360     if       WS-Is-Leap-Year and WS-Mm > 2
002370              add 1 to WS-Days-In-Months.
002380*
002390     compute  CA004-Serial-Days =
002400              WS-Days-In-Years + WS-Days-In-Months + WS-Dd.
002410*
002420 bb030-Exit.
002430     exit     section.
002440*
