000100*******************************************
000110*                                          *
000120*  Record Definition For Applicant         *
000130*      Work Experience File                *
000140*     Uses Expr-Appl-Id, non-unique        *
000150*     Zero or more records per applicant   *
000160*******************************************
000170* File size 165 bytes.
000180*
000190* 29/10/25 vbc - Created.
000200* 20/11/25 vbc - End-date may be blank or "Present" - see ca030.
000210*
000220 01  CA-Experience-Record.
000230     03  Expr-Appl-Id        pic x(10).
000240     03  Expr-Company        pic x(30).
000250     03  Expr-Title          pic x(30).
000260     03  Expr-Start-Date     pic x(10).
000270*                                 YYYY-MM-DD.
000280     03  Expr-End-Date       pic x(10).
000290*                                 YYYY-MM-DD, Present, or spaces.
000300     03  Expr-Technologies   pic x(60).
000310*                                 May be blank.
000320     03  filler              pic x(5).
000330*
