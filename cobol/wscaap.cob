000100*******************************************
000110*                                          *
000120*  Record Definition For Applicant         *
000130*           Master File                    *
000140*     Uses Appl-Id as key                  *
000150*******************************************
000160* File size 436 bytes.
000170*
000180* 29/10/25 vbc - Created.
000190* 14/11/25 vbc - Eval fields widened to x(200) for LLM output.
000200* 02/12/25 vbc - Added Appl-Compressed-Flg.
000210*
000220 01  CA-Applicant-Record.
000230     03  Appl-Id             pic x(10).
000240     03  Appl-Shortlist-Stat pic x(12).
000250*                                 Pending, Shortlisted, Rejected.
000260     03  Appl-Eval-Summary   pic x(200).
000270     03  Appl-Eval-Score     pic 9(2).
000280*                                 1-10, 0 = not yet evaluated.
000290     03  Appl-Eval-Follow-Up pic x(200).
000300     03  Appl-Compressed-Flg pic x.
000310*                                 Y = consolidated record exists.
000320     03  filler              pic x(11).
000330*
