000100*
000110* FD for Applicant Master File.
000120* 29/10/25 vbc - Created.
000130*
000140 fd  CA-Applicant-File.
000150     copy "wscaap.cob".
000160*
