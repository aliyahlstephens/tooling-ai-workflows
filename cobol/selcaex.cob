000100*
000110* SELECT clause for Work Experience File.
000120* Sequential, fixed length - non-unique key, several records
000130*  per applicant; loaded whole into the experience table and
000140*  scanned linearly for all entries matching the wanted key.
000150* 29/10/25 vbc - Created.
000160* 03/12/25 vbc - Reworked to sequential, see FS-114.
000170*
000180     select CA-Experience-File  assign to "CAEXPERI"
000190            organization        sequential
000200            access mode         sequential
000210            file status         CA-Expr-Status.
000220*
