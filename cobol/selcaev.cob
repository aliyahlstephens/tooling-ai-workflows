000100*
000110* SELECT clause for Evaluation Response Input File.
000120* 12/12/25 vbc - Created.
000130*
000140     select CA-Eval-Resp-File  assign to "CAEVALRS"
000150            organization       line sequential
000160            access mode        sequential
000170            file status        CA-Eval-Status.
000180*
