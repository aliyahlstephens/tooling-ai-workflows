000100******************************************************************
000110*                                                                *
000120*        Contractor Application Processing - Batch Driver       *
000130*                                                                *
000140******************************************************************
000150*
000160 identification          division.
000170*===============================
000180*
000190      program-id.         ca000.
000200*
000210*    Author.             V B Coen FBCS, FIDM, FIDPM, 20/01/88.
000220*                         For Applewood Computers.
000230*
000240      installation.       Applewood Computers - Contractor Div.
000250*
000260      date-written.       20/01/88.
000270*
000280      date-compiled.
000290*
000300      security.           Copyright (C) 1988-2026 & later, Vincent
000310*                         Bryan Coen.  Distributed under the GNU
000320*                         General Public License.  See the file
000330*                         COPYING for details.
000340*
000350*
000360*    Remarks.            Top level of the Contractor batch suite.
000370*                         Dispatches on Cal-Action, passed in by
000380*                         the job step that CALLs this program:
000390*
000400*                              COMPRESS  - ca010, all applicants.
000410*                              DECOMPR   - ca020, all applicants
000420*                                          or one applicant id.
000430*                              SHORLIST  - ca030 (SHORLIST then
000440*                                          its LEADRPT summary).
000450*                              EVALUATE  - ca040 (EVAL then its
000460*                                          EVALRPT summary).
000470*                              FULLPIPE  - COMPRESS, EVALUATE then
000480*                                          SHORLIST, in order,
000490*                                          closing with the totals
000500*                                          block.
000510*
000520*                         Owns the Run Report file throughout -
000530*                         opens it fresh (OUTPUT) for the banner,
000540*                         then re-opens it EXTEND for every step
000550*                         line and totals block so that ca030's
000560*                         and ca040's own EXTEND passes land in
000570*                         the right place in the file.
000580*
000590*    Version.            See Prog-Name in ws.
000600*
000610*    Called modules.     ca010, ca020, ca030, ca040.
000620*
000630*    Error messages used. None.
000640*
000650* Changes:
000660* 20/01/88 vbc -     1.0 Created for the Contractor batch suite.
000670* 14/06/93 vbc -     1.1 Run date now stamped under the banner
000680*                        title, was missing - requested by ops.
000690* 24/09/98 vbc -     1.2 Y2K review - WS-Run-Date is a full 8
000700*                        digit CCYYMMDD field, nothing to change.
000710* 14/09/25 vbc - 3.3.00 Version update and builds reset.
000720* 16/01/26 vbc -     1.3 Rebuilt for the sequential file suite -
000730*                        was the indexed-file prototype - CA-0247.
000740* 17/01/26 vbc -     1.4 Cal-Success/Total-Count now captured
000750*                        before the LEADRPT/EVALRPT sub-call, was
000760*                        being zeroed by it on return - CA-0251.
000770*
000780*
000790*************************************************************
000800*
000810* Copyright Notice.
000820* ****************
000830*
000840* These files and programs are part of the Applewood Computers
000850* Contractor Application Processing Batch and is copyright (c)
000860* Vincent B Coen. 1987-2026 and later.
000870*
000880* This program is now free software; you can redistribute
000890* modify it under the terms of the GNU General Public License as
000900* published by the Free Software Foundation; version 3 and
000910* revised for personal usage only and that includes for use within
000920* a business but without repackaging or for Resale in any way.
000930*
000940* ACAS is distributed in the hope that it will be useful, but
000950* WITHOUT ANY WARRANTY; without even the implied warranty of
000960* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000970* GNU General Public License for more details.
000980*
000990*************************************************************
001000*
001010 environment             division.
001020*===============================
001030*
001040 configuration           section.
001050 special-names.
001060     C01  is  TOP-OF-FORM.
001070*
001080 input-output            section.
001090 file-control.
001100     copy "selcarp.cob".
001110*
001120 data                    division.
001130*===============================
001140*
001150 file                    section.
001160*-----------------------
001170     copy "fdcarp.cob".
001180*
001190 working-storage         section.
001200*-----------------------
001210 77  Prog-Name           pic x(15) value "CA000 (1.4)".
001220*
001230 77  CA-Rpt-Status       pic xx  value "00".
001240*
001250 01  WS-Run-Date          pic 9(8)  value zero.
001260 01  WS-Run-Date-Grp  redefines WS-Run-Date.
001270     03  WS-Run-CCYY          pic 9(4).
001280     03  WS-Run-MM            pic 9(2).
001290     03  WS-Run-DD            pic 9(2).
001300 01  WS-Run-Date-Disp     pic x(10)  value spaces.
001310*
001320 01  WS-Idx               binary-short  unsigned value zero.
001330 01  WS-Ptr               binary-short  unsigned value 1.
001340*
001350 01  WS-Step-Title        pic x(30)  value spaces.
001360*
001370*  Success/total pair for whichever step last ran - redefined as a
001380*  2-entry table so the edit routine below is written once and
001390*  shared for both halves of the "x/y successful" step line.
001400 01  WS-Step-Counts-Grp.
001410     03  WS-Step-Success      binary-long unsigned  value zero.
001420     03  WS-Step-Total        binary-long unsigned  value zero.
001430 01  WS-Step-Counts-Tbl  redefines WS-Step-Counts-Grp.
001440     03  WS-Step-Count-Val    binary-long unsigned  occurs 2.
001450 01  WS-Step-Edit-Tbl.
001460     03  WS-Step-Edit         pic zzzzz9  occurs 2.
001470 01  WS-Step-Edit-Start-Tbl.
001480     03  WS-Step-Edit-Start   binary-short  occurs 2  value 1.
001490*
001500*  Batch control totals, accumulated across whichever steps this
001510*  run actually performs.
001520 01  WS-Batch-Applicants   binary-long unsigned value zero.
001530 01  WS-Batch-Compress-Ok  binary-long unsigned value zero.
001540 01  WS-Batch-Eval-Ok      binary-long unsigned value zero.
001550 01  WS-Batch-Shortlist-Ct binary-long unsigned value zero.
001560 01  WS-Batch-Score-Sum    binary-long unsigned value zero.
001570 01  WS-Avg-Score          pic s9(3)v9  comp-3  value zero.
001580 01  WS-Avg-Edit           pic zz9.9.
001590 01  WS-Cnt-Edit           pic zzzzz9.
001600*
001610*  Generic trim working area, as used throughout the suite.
001620 01  WS-Gen-Field         pic x(200).
001630 01  WS-Gen-Field-Tbl  redefines WS-Gen-Field.
001640     03  WS-Gen-Char          pic x  occurs 200.
001650 01  WS-Gen-Max           binary-short  value zero.
001660 01  WS-Gen-Pos           binary-short  value zero.
001670 01  WS-Gen-Start         binary-short  value 1.
001680 01  WS-Gen-End           binary-short  value 1.
001690*
001700 copy "wscastp.cob".
001710*
001720 linkage                 section.
001730*-----------------------
001740     copy "wscacal.cob".
001750*
001760 procedure  division using  WS-Calling-Data.
001770*==========================================
001780*
001790 aa000-Main              section.
001800*******************************
001810     move     zero  to  WS-Batch-Applicants
001820                         WS-Batch-Compress-Ok  WS-Batch-Eval-Ok
001830                         WS-Batch-Shortlist-Ct WS-Batch-Score-Sum.
001840     accept   WS-Run-Date  from  date  YYYYMMDD.
001850     perform  bb005-Format-Run-Date thru bb005-Exit.
001860*
001870     if       Cal-Action = "COMPRESS"
001880              move "Contractor Compression Run" to WS-Step-Title
001890              perform cc900-Open-Banner thru cc900-Exit
001900              move "COMPRESS" to Stp-Action
001910              perform dd900-Call-Ca010 thru dd900-Exit
001920              move "Compression"  to WS-Step-Title
001930              perform cc910-Write-Step-Line thru cc910-Exit
001940              move WS-Step-Success to Cal-Success-Count
001950              move WS-Step-Total   to Cal-Total-Count
001960     end-if.
001970*
001980     if       Cal-Action = "DECOMPR"
001990              move "Contractor Decompression Run" to WS-Step-Title
002000              perform cc900-Open-Banner thru cc900-Exit
002010              move "DECOMPR"  to Stp-Action
002020              move Cal-Applicant-Id to Stp-Applicant-Id
002030              perform dd910-Call-Ca020 thru dd910-Exit
002040              move "Decompression" to WS-Step-Title
002050              perform cc910-Write-Step-Line thru cc910-Exit
002060              move WS-Step-Success to Cal-Success-Count
002070              move WS-Step-Total   to Cal-Total-Count
002080     end-if.
002090*
002100     if       Cal-Action = "SHORLIST"
002110              move "Contractor Shortlist Run" to WS-Step-Title
002120              perform cc900-Open-Banner thru cc900-Exit
002130              move "SHORLIST" to Stp-Action
002140              perform dd920-Call-Ca030 thru dd920-Exit
002150              move "Shortlist"  to WS-Step-Title
002160              perform cc910-Write-Step-Line thru cc910-Exit
002170              move WS-Step-Success to WS-Batch-Shortlist-Ct
002180              move WS-Step-Success to Cal-Success-Count
002190              move WS-Step-Total   to Cal-Total-Count
002200              move "LEADRPT" to Stp-Action
002210              perform dd920-Call-Ca030 thru dd920-Exit
002220     end-if.
002230*
002240     if       Cal-Action = "EVALUATE"
002250              move "Contractor Evaluation Run" to WS-Step-Title
002260              perform cc900-Open-Banner thru cc900-Exit
002270              move "EVAL" to Stp-Action
002280              perform dd930-Call-Ca040 thru dd930-Exit
002290              move "Evaluation" to WS-Step-Title
002300              perform cc910-Write-Step-Line thru cc910-Exit
002310              move Stp-Score-Sum to WS-Batch-Score-Sum
002320              move WS-Step-Success to Cal-Success-Count
002330              move WS-Step-Total   to Cal-Total-Count
002340              move WS-Batch-Score-Sum to Cal-Score-Sum
002350              move "EVALRPT" to Stp-Action
002360              perform dd930-Call-Ca040 thru dd930-Exit
002370     end-if.
002380*
002390     if       Cal-Action = "FULLPIPE"
002400              perform ee000-Run-Full-Pipeline thru ee000-Exit
002410     end-if.
002420     goback.
002430*
002440 bb005-Format-Run-Date   section.
002450*******************************
002460     move     spaces  to  WS-Run-Date-Disp.
002470     move     WS-Run-CCYY  to  WS-Run-Date-Disp(1:4).
002480     move     "-"          to  WS-Run-Date-Disp(5:1).
002490     move     WS-Run-MM    to  WS-Run-Date-Disp(6:2).
002500     move     "-"          to  WS-Run-Date-Disp(8:1).
002510     move     WS-Run-DD    to  WS-Run-Date-Disp(9:2).
002520*
002530 bb005-Exit.
002540     exit     section.
002550*
002560 cc900-Open-Banner       section.
002570*******************************
002580     open     output  CA-Report-File.
002590     move     all "="  to  CA-Report-Line.
002600     write    CA-Report-Line  after advancing TOP-OF-FORM.
002610     move     spaces  to  CA-Report-Line.
002620     move     WS-Step-Title  to  CA-Report-Line(1:30).
002630     write    CA-Report-Line.
002640     move     spaces  to  CA-Report-Line.
002650     move     1  to  WS-Ptr.
002660     string   "Run Date: "         delimited by size
002670              WS-Run-Date-Disp     delimited by size
002680              into CA-Report-Line  with pointer WS-Ptr.
002690     write    CA-Report-Line.
002700     move     all "="  to  CA-Report-Line.
002710     write    CA-Report-Line.
002720     close    CA-Report-File.
002730*
002740 cc900-Exit.
002750     exit     section.
002760*
002770 dd900-Call-Ca010        section.
002780*******************************
002790     move     spaces  to  Stp-Applicant-Id.
002800     move     zero    to  Stp-Term-Code  Stp-Success-Count
002810                           Stp-Total-Count  Stp-Score-Sum.
002820     call     "ca010"  using  WS-Step-Calling-Data.
002830     move     Stp-Success-Count  to  WS-Step-Success.
002840     move     Stp-Total-Count    to  WS-Step-Total.
002850     move     WS-Step-Total      to  WS-Batch-Applicants.
002860     move     WS-Step-Success    to  WS-Batch-Compress-Ok.
002870*
002880 dd900-Exit.
002890     exit     section.
002900*
002910 dd910-Call-Ca020        section.
002920*******************************
002930     move     zero    to  Stp-Term-Code  Stp-Success-Count
002940                           Stp-Total-Count  Stp-Score-Sum.
002950     call     "ca020"  using  WS-Step-Calling-Data.
002960     move     Stp-Success-Count  to  WS-Step-Success.
002970     move     Stp-Total-Count    to  WS-Step-Total.
002980*
002990 dd910-Exit.
003000     exit     section.
003010*
003020 dd920-Call-Ca030        section.
003030*******************************
003040     move     spaces  to  Stp-Applicant-Id.
003050     move     zero    to  Stp-Term-Code  Stp-Success-Count
003060                           Stp-Total-Count  Stp-Score-Sum.
003070     call     "ca030"  using  WS-Step-Calling-Data.
003080     move     Stp-Success-Count  to  WS-Step-Success.
003090     move     Stp-Total-Count    to  WS-Step-Total.
003100*
003110 dd920-Exit.
003120     exit     section.
003130*
003140 dd930-Call-Ca040        section.
003150*******************************
003160     move     spaces  to  Stp-Applicant-Id.
003170     move     zero    to  Stp-Term-Code  Stp-Success-Count
003180                           Stp-Total-Count  Stp-Score-Sum.
003190     call     "ca040"  using  WS-Step-Calling-Data.
003200     move     Stp-Success-Count  to  WS-Step-Success.
003210     move     Stp-Total-Count    to  WS-Step-Total.
003220*
003230 dd930-Exit.
003240     exit     section.
003250*
003260 cc910-Write-Step-Line   section.
003270*******************************
003280     move     WS-Step-Success  to  WS-Step-Count-Val(1).
003290     move     WS-Step-Total    to  WS-Step-Count-Val(2).
003300     perform  dd911-Edit-Count thru dd911-Exit
003310              varying WS-Idx from 1 by 1 until WS-Idx > 2.
003320     open     extend  CA-Report-File.
003330     move     spaces  to  CA-Report-Line.
003340     move     1  to  WS-Ptr.
003350     string   WS-Step-Title              delimited by size
003360              ": "                        delimited by size
003370              WS-Step-Edit(1)
003380                (WS-Step-Edit-Start(1):)  delimited by size
003390              "/"                         delimited by size
003400              WS-Step-Edit(2)
003410                (WS-Step-Edit-Start(2):)  delimited by size
003420              " successful"               delimited by size
003430              into CA-Report-Line  with pointer WS-Ptr.
003440     write    CA-Report-Line.
003450     close    CA-Report-File.
003460*
003470 cc910-Exit.
003480     exit     section.
003490*
003500 dd911-Edit-Count        section.
003510*******************************
003520     move     WS-Step-Count-Val(WS-Idx)  to  WS-Step-Edit(WS-Idx).
003530     move     WS-Step-Edit(WS-Idx)  to  WS-Gen-Field.
003540     move     6  to  WS-Gen-Max.
003550     perform  zz080-Find-First-Nonspace thru zz080-Exit.
003560     move     WS-Gen-Start  to  WS-Step-Edit-Start(WS-Idx).
003570*
003580 dd911-Exit.
003590     exit     section.
003600*
003610 ee000-Run-Full-Pipeline section.
003620*******************************
003630     move     "Contractor Full Pipeline Run" to WS-Step-Title.
003640     perform  cc900-Open-Banner thru cc900-Exit.
003650*
003660     move     "COMPRESS" to Stp-Action.
003670     perform  dd900-Call-Ca010 thru dd900-Exit.
003680     move     "Compression"  to  WS-Step-Title.
003690     perform  cc910-Write-Step-Line thru cc910-Exit.
003700*
003710     move     "EVAL" to Stp-Action.
003720     perform  dd930-Call-Ca040 thru dd930-Exit.
003730     move     "Evaluation"  to  WS-Step-Title.
003740     perform  cc910-Write-Step-Line thru cc910-Exit.
003750     move     Stp-Score-Sum     to  WS-Batch-Score-Sum.
003760     move     WS-Step-Success   to  WS-Batch-Eval-Ok.
003770     move     "EVALRPT" to Stp-Action.
003780     perform  dd930-Call-Ca040 thru dd930-Exit.
003790*
003800     move     "SHORLIST" to Stp-Action.
003810     perform  dd920-Call-Ca030 thru dd920-Exit.
003820     move     "Shortlist"  to  WS-Step-Title.
003830     perform  cc910-Write-Step-Line thru cc910-Exit.
003840     move     WS-Step-Success   to  WS-Batch-Shortlist-Ct.
003850     move     "LEADRPT" to Stp-Action.
003860     perform  dd920-Call-Ca030 thru dd920-Exit.
003870*
003880     perform  ff900-Write-Totals thru ff900-Exit.
003890*
003900     move     WS-Batch-Applicants   to  Cal-Total-Count.
003910     move     WS-Batch-Shortlist-Ct to  Cal-Success-Count.
003920     move     WS-Batch-Score-Sum    to  Cal-Score-Sum.
003930*
003940 ee000-Exit.
003950     exit     section.
003960*
003970 ff900-Write-Totals      section.
003980*******************************
003990     if       WS-Batch-Eval-Ok = zero
004000              move zero to WS-Avg-Score
004010     else
004020              divide WS-Batch-Score-Sum by WS-Batch-Eval-Ok
004030                              giving WS-Avg-Score rounded
004040     end-if.
004050*
004060     open     extend  CA-Report-File.
004070     perform  gg910-Write-Total-Line thru gg910-Exit.
004080     perform  gg920-Write-Compress-Line thru gg920-Exit.
004090     perform  gg930-Write-Eval-Line thru gg930-Exit.
004100     perform  gg940-Write-Shortlist-Line thru gg940-Exit.
004110     perform  gg950-Write-Score-Sum-Line thru gg950-Exit.
004120     perform  gg960-Write-Average-Line thru gg960-Exit.
004130     close    CA-Report-File.
004140*
004150 ff900-Exit.
004160     exit     section.
004170*
004180 gg910-Write-Total-Line  section.
004190*******************************
004200     move     WS-Batch-Applicants  to  WS-Cnt-Edit.
004210     move     WS-Cnt-Edit  to  WS-Gen-Field.
004220     move     6  to  WS-Gen-Max.
004230     perform  zz080-Find-First-Nonspace thru zz080-Exit.
004240     move     spaces  to  CA-Report-Line.
004250     move     1  to  WS-Ptr.
004260     string   "Applicants processed: "  delimited by size
004270              WS-Cnt-Edit(WS-Gen-Start:) delimited by size
004280              into CA-Report-Line  with pointer WS-Ptr.
004290     write    CA-Report-Line.
004300*
004310 gg910-Exit.
004320     exit     section.
004330*
004340 gg920-Write-Compress-Line section.
004350**********************************
004360     move     WS-Batch-Compress-Ok  to  WS-Cnt-Edit.
004370     move     WS-Cnt-Edit  to  WS-Gen-Field.
004380     move     6  to  WS-Gen-Max.
004390     perform  zz080-Find-First-Nonspace thru zz080-Exit.
004400     move     spaces  to  CA-Report-Line.
004410     move     1  to  WS-Ptr.
004420     string   "Compression successes: " delimited by size
004430              WS-Cnt-Edit(WS-Gen-Start:) delimited by size
004440              into CA-Report-Line  with pointer WS-Ptr.
004450     write    CA-Report-Line.
004460*
004470 gg920-Exit.
004480     exit     section.
004490*
004500 gg930-Write-Eval-Line   section.
004510*******************************
004520     move     WS-Batch-Eval-Ok  to  WS-Cnt-Edit.
004530     move     WS-Cnt-Edit  to  WS-Gen-Field.
004540     move     6  to  WS-Gen-Max.
004550     perform  zz080-Find-First-Nonspace thru zz080-Exit.
004560     move     spaces  to  CA-Report-Line.
004570     move     1  to  WS-Ptr.
004580     string   "Evaluation successes: "  delimited by size
004590              WS-Cnt-Edit(WS-Gen-Start:) delimited by size
004600              into CA-Report-Line  with pointer WS-Ptr.
004610     write    CA-Report-Line.
004620*
004630 gg930-Exit.
004640     exit     section.
004650*
004660 gg940-Write-Shortlist-Line section.
004670***********************************
004680     move     WS-Batch-Shortlist-Ct  to  WS-Cnt-Edit.
004690     move     WS-Cnt-Edit  to  WS-Gen-Field.
004700     move     6  to  WS-Gen-Max.
004710     perform  zz080-Find-First-Nonspace thru zz080-Exit.
004720     move     spaces  to  CA-Report-Line.
004730     move     1  to  WS-Ptr.
004740     string   "Shortlist count: "       delimited by size
004750              WS-Cnt-Edit(WS-Gen-Start:) delimited by size
004760              into CA-Report-Line  with pointer WS-Ptr.
004770     write    CA-Report-Line.
004780*
004790 gg940-Exit.
004800     exit     section.
004810*
004820 gg950-Write-Score-Sum-Line section.
004830***********************************
004840     move     WS-Batch-Score-Sum  to  WS-Cnt-Edit.
004850     move     WS-Cnt-Edit  to  WS-Gen-Field.
004860     move     6  to  WS-Gen-Max.
004870     perform  zz080-Find-First-Nonspace thru zz080-Exit.
004880     move     spaces  to  CA-Report-Line.
004890     move     1  to  WS-Ptr.
004900     string   "Score sum: "             delimited by size
004910              WS-Cnt-Edit(WS-Gen-Start:) delimited by size
004920              into CA-Report-Line  with pointer WS-Ptr.
004930     write    CA-Report-Line.
004940*
004950 gg950-Exit.
004960     exit     section.
004970*
004980 gg960-Write-Average-Line section.
004990*********************************
005000     move     WS-Avg-Score  to  WS-Avg-Edit.
005010     move     WS-Avg-Edit  to  WS-Gen-Field.
005020     move     5  to  WS-Gen-Max.
005030     perform  zz080-Find-First-Nonspace thru zz080-Exit.
005040     move     spaces  to  CA-Report-Line.
005050     move     1  to  WS-Ptr.
005060     string   "Average score: "        delimited by size
005070              WS-Avg-Edit(WS-Gen-Start:) delimited by size
005080              "/10"                     delimited by size
005090              into CA-Report-Line  with pointer WS-Ptr.
005100     write    CA-Report-Line.
005110*
005120 gg960-Exit.
005130     exit     section.
005140*
005150 zz080-Find-First-Nonspace section.
005160*********************************
005170     move     1  to  WS-Gen-Pos.
005180     perform  zz080a-Scan-Fwd thru zz080a-Exit
005190              varying WS-Gen-Pos from 1 by 1
005200              until WS-Gen-Pos >= WS-Gen-Max
005210                 or WS-Gen-Char (WS-Gen-Pos) not = space.
005220     move     WS-Gen-Pos  to  WS-Gen-Start.
005230*
005240 zz080-Exit.
005250     exit     section.
005260*
005270 zz080a-Scan-Fwd         section.
005280*******************************
005290     continue.
005300*
005310 zz080a-Exit.
005320     exit     section.
005330*
